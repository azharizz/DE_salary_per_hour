000100******************************************************************
000200*                                                                *
000300*                Branch Salary-Per-Hour Batch                   *
000400*              Extract Employees & Timesheets,                  *
000500*                 De-Duplicate Timesheet Rows                   *
000600*                                                                *
000700******************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*===============================
001100*
001200 PROGRAM-ID.         PY951.
001300 AUTHOR.             P J SHARPLES.
001400 INSTALLATION.       APPLEWOOD COMPUTERS - PAYROLL.
001500 DATE-WRITTEN.       02/02/1986.
001600 DATE-COMPILED.      02/02/1986.
001700 SECURITY.           COPYRIGHT (C) 1986-2026 & LATER, VINCENT
001800                     BRYAN COEN.  DISTRIBUTED UNDER THE GNU
001900                     GENERAL PUBLIC LICENSE.  SEE THE FILE
002000                     COPYING FOR DETAILS.
002100*
002200*    Remarks.          Branch Salary-Per-Hour nightly batch,
002300*                      step 1 of 4.  Loads the Employee Master
002400*                      into the in-memory table shared with
002500*                      py953, reads the raw Timesheet file and
002600*                      applies the optional freshness filter,
002700*                      then removes duplicate Timesheet rows
002800*                      within each (Employee-No, Work-Date)
002900*                      group before writing the survivors to
003000*                      Clean-Staging for py952.
003100*
003200*    Version.          See Prog-Name in WS.
003300*
003400*    Called Modules.   None.
003500*
003600*    Files used :      EMPLOYEES (in), TIMESHEETS (in),
003700*                      CLNTSH (out, staging for py952).
003800*
003900*    Error messages used.
004000*                      SY001, PY910-PY914.
004100*
004200* Changes:
004300* 02/02/86 vbc -        Taken from pyrgstr (Check Register) for
004400*                      its keyed-read skeleton, stripped of the
004500*                      Report Writer section - this step has no
004600*                      printed output, just two file reads and
004700*                      one file write.
004800* 09/02/86 vbc -    .01 Employee-File read changed to build the
004900*                      table in one pass rather than re-open per
005000*                      Timesheet record - too slow on a full load.
005100* 14/12/98 vbc -    .02 Y2K - Emp-Join-Yr/Emp-Resign-Yr and
005200*                      Tsh-Work-Yr widened to PIC 9(4), all date
005300*                      compares now safe past 1999.
005400* 04/02/26 pjs - 1.0.00 Rebuilt as PY951, first real step of the
005500*                      Branch Salary-Per-Hour nightly batch.
005600*                      Check-No/Chk-Amt fields and the Report
005700*                      Writer RD gone - this step loads and
005800*                      cleans, it does not print.
005900* 08/02/26 pjs -    .01 Added the Rule D1 (missing Check-Out)
006000*                      and Rule D2 (full duplicate) de-dup passes
006100*                      over the in-memory Timesheet table - see
006200*                      BB000-DEDUPE-TIMESHEETS.
006300* 12/02/26 pjs -    .02 Freshness filter (Parm-Extract-Filter-Sw)
006400*                      wired in on the Timesheet read, default
006500*                      off so the full file is processed.
006550* 22/02/26 pjs -    .03 BB010 now counts live group members
006560*                      before calling BB020 - a singleton group
006570*                      (one Timesheet for an Employee-No/Work-
006580*                      Date) was being run through Rule D1 same
006590*                      as a real group and losing its only row
006600*                      when Check-Out was blank.  Rules D1/D2
006610*                      only fire now when more than one row
006620*                      shares the key.  Also split the Timesheet-
006630*                      table-overflow abort off PY913 (Employee
006640*                      table, wrong message) onto its own PY914.
006650*
006700******************************************************************
006800*
006900*    Copyright Notice.
007000*
007100* These files and programs are part of the Applewood Computers
007200* Accounting System and are copyright (c) Vincent B Coen,
007300* 1976-2026 and later.  Distributed under the GNU General
007400* Public License v3 and later.  See the file COPYING.
007500*
007600******************************************************************
007700*
007800 ENVIRONMENT             DIVISION.
007900*===============================
008000*
008100 CONFIGURATION           SECTION.
008200 SPECIAL-NAMES.
008300     C01 IS TOP-OF-FORM.
008400*
008500 INPUT-OUTPUT            SECTION.
008600 FILE-CONTROL.
008700*
008800     SELECT  EMPLOYEE-FILE      ASSIGN      WS-EMP-FILE-NAME
008900                                 ORGANIZATION LINE SEQUENTIAL
009000                                 STATUS      PY-EMP-STATUS.
009100*
009200     SELECT  TIMESHEET-FILE     ASSIGN      WS-TSH-FILE-NAME
009300                                 ORGANIZATION LINE SEQUENTIAL
009400                                 STATUS      PY-TSH-STATUS.
009500*
009600     SELECT  CLEAN-STAGING-FILE ASSIGN      WS-CLN-FILE-NAME
009700                                 ORGANIZATION LINE SEQUENTIAL
009800                                 STATUS      PY-CLN-STATUS.
009900*
010000 DATA                    DIVISION.
010100*===============================
010200*
010300 FILE SECTION.
010400*
010500 FD  EMPLOYEE-FILE.
010600*
010700* Raw CSV-derived Employee extract, fixed fields, no delimiters -
010800* the HR feeder's "employe_id" (sic) column lands in cols 1-9.
010900*
011000 01  EMPLOYEE-FILE-RECORD.
011100     03  EFR-EMPLOYEE-NO         PIC 9(9).
011200     03  EFR-BRANCH-NO           PIC 9(9).
011300     03  EFR-SALARY              PIC S9(11)V99.
011400     03  EFR-JOIN-DATE           PIC X(10).
011500     03  EFR-RESIGN-DATE         PIC X(10).
011600     03  FILLER                  PIC X(8).
011700*
011800 FD  TIMESHEET-FILE.
011900*
012000 01  TIMESHEET-FILE-RECORD.
012100     03  TFR-TIMESHEET-NO        PIC 9(9).
012200     03  TFR-EMPLOYEE-NO         PIC 9(9).
012300     03  TFR-WORK-DATE           PIC X(10).
012400     03  TFR-CHECK-IN            PIC X(8).
012500     03  TFR-CHECK-OUT           PIC X(8).
012600     03  FILLER                  PIC X(9).
012700*
012800 FD  CLEAN-STAGING-FILE.
012900*
013000     COPY "Documents-ACAS-Nightly-3.3-copybooks-wspytsh.cob".
013200*
013300 WORKING-STORAGE SECTION.
013400*----------------------
013500 77  PROG-NAME           PIC X(15) VALUE "PY951 (1.0.03)".
013600*
013700 01  WS-DATA.
013800     03  WS-REPLY            PIC X.
013900     03  PY-EMP-STATUS       PIC XX.
014000     03  PY-TSH-STATUS       PIC XX.
014100     03  PY-CLN-STATUS       PIC XX.
014200     03  WS-EMP-FILE-NAME    PIC X(80).
014300     03  WS-TSH-FILE-NAME    PIC X(80).
014400     03  WS-CLN-FILE-NAME    PIC X(80).
014500     03  WS-EMP-EOF-SW       PIC X       VALUE "N".
014600         88  WS-EMP-EOF          VALUE "Y".
014700     03  WS-TSH-EOF-SW       PIC X       VALUE "N".
014800         88  WS-TSH-EOF          VALUE "Y".
014900*
015000* De-dup working table.  A full in-memory load is used because
015100* this shop's compiler has no SORT available to this program -
015200* 5000 rows is a generous cap for one night's transactions.
015300*
015400 01  WS-TIMESHEET-TABLE.
015500     03  WS-TSH-TABLE-COUNT  PIC 9(5)       COMP.
015600     03  WS-TSH-ROW          OCCURS 5000 TIMES
015700                             INDEXED BY WS-TSH-IDX
015800                                        WS-TSH-MBR-IDX.
015900         05  WST-TIMESHEET-NO    PIC 9(9)       COMP.
016000         05  WST-EMPLOYEE-NO     PIC 9(9)       COMP.
016100         05  WST-WORK-DATE       PIC X(10).
016200         05  WST-WORK-DATE-NUM REDEFINES WST-WORK-DATE.
016300             07  WST-WORK-YR         PIC 9(4).
016400             07  FILLER              PIC X.
016500             07  WST-WORK-MO         PIC 99.
016600             07  FILLER              PIC X.
016700             07  WST-WORK-DY         PIC 99.
016800         05  WST-CHECK-IN        PIC X(8).
016900         05  WST-CHECK-OUT       PIC X(8).
017000         05  WST-DROPPED-SW      PIC X       VALUE "N".
017100             88  WST-DROPPED         VALUE "Y".
017200         05  WST-GROUP-SEEN-SW   PIC X       VALUE "N".
017300             88  WST-GROUP-SEEN      VALUE "Y".
017350         05  FILLER              PIC X(3).
017400*
017500 01  WS-GROUP-DATA.
017600     03  WS-GRP-PTR          PIC 9(5)       COMP.
017700     03  WS-MBR-PTR          PIC 9(5)       COMP.
017750     03  WS-GRP-MEMBER-COUNT PIC 9(5)       COMP.
017800     03  WS-GRP-CHANGE-SW    PIC X          VALUE "N".
017900         88  WS-GRP-CHANGED      VALUE "Y".
017920     03  FILLER              PIC X(4).
017950*
017960* Scratch area for the freshness-filter date compare - built
017970* the same way wspytim splits a check time, so Work-Date's
017980* dashes never have to survive into a numeric PIC.
017990 01  WS-FILTER-DATE.
018000     03  WS-FLT-DATE-STR     PIC X(10).
018010     03  WS-FLT-DATE-PARTS REDEFINES WS-FLT-DATE-STR.
018020         05  WS-FLT-YR           PIC 9(4).
018030         05  FILLER              PIC X.
018040         05  WS-FLT-MO           PIC 99.
018050         05  FILLER              PIC X.
018060         05  WS-FLT-DY           PIC 99.
018070     03  WS-FLT-DATE-NUM.
018080         05  WS-FLT-NUM-YR       PIC 9(4).
018090         05  WS-FLT-NUM-MO       PIC 99.
018100         05  WS-FLT-NUM-DY       PIC 99.
018110     03  WS-FLT-DATE-NUM9 REDEFINES WS-FLT-DATE-NUM
018120                             PIC 9(8).
018125     03  FILLER                  PIC X(2).
018130*
018400 01  ERROR-MESSAGES.
018500     03  SY001       PIC X(36)
018600                     VALUE "SY001 Aborting run - see error above".
018700     03  PY910       PIC X(32) VALUE "PY910 Employee File open error =".
018800     03  PY911       PIC X(33) VALUE "PY911 Timesheet File open error =".
018900     03  PY912       PIC X(35) VALUE "PY912 Clean Staging open error   =".
019000     03  PY913       PIC X(31) VALUE "PY913 Employee table overflow -".
019020     03  PY914       PIC X(32) VALUE "PY914 Timesheet table overflow -".
019050     03  FILLER      PIC X(3).
019100*
019200 01  ERROR-CODE          PIC 999.
019300*
019400 LINKAGE SECTION.
019500****************
019600*
019700 COPY "Documents-ACAS-Nightly-3.3-copybooks-wscall.cob".
019800*
019900 COPY "Documents-ACAS-Nightly-3.3-copybooks-wspyparam1.cob".
020000*
020200 COPY "Documents-ACAS-Nightly-3.3-copybooks-wsnames.cob".
020400*
020500 01  WS-EMPLOYEE-TABLE.
020600     03  WS-EMP-TABLE-COUNT  PIC 9(5)      COMP.
020700     03  WS-EMP-TABLE-ROW    OCCURS 2000 TIMES
020800                             INDEXED BY WS-EMP-IDX.
020900         05  WSE-EMPLOYEE-NO     PIC 9(9)        COMP.
021000         05  WSE-BRANCH-NO       PIC 9(9)        COMP.
021100         05  WSE-SALARY          PIC S9(11)V99   COMP-3.
021150         05  FILLER              PIC X(3).
021200*
021300 PROCEDURE DIVISION USING WS-CALLING-DATA
021400                          PY-SALHR-PARAM-RECORD
021500                          FILE-DEFS
021600                          WS-EMPLOYEE-TABLE.
021700*
021800 AA000-MAIN SECTION.
021900*******************
022000*
022100     MOVE    ZERO        TO WS-TERM-CODE.
022200     PERFORM AA010-OPEN-FILES     THRU AA010-EXIT.
022300     PERFORM AA020-LOAD-EMPLOYEES THRU AA020-EXIT.
022400     PERFORM AA030-READ-TIMESHEETS THRU AA030-EXIT.
022500     CLOSE   EMPLOYEE-FILE TIMESHEET-FILE.
022600     PERFORM BB000-DEDUPE-TIMESHEETS THRU BB000-EXIT.
022700     PERFORM CC000-WRITE-SURVIVORS THRU CC000-EXIT.
022800     CLOSE   CLEAN-STAGING-FILE.
022900     GOBACK  RETURNING WS-TERM-CODE.
023000*
023100 AA000-EXIT.  EXIT SECTION.
023200*
023300 AA010-OPEN-FILES SECTION.
023400*************************
023500*
023600     MOVE    SYSTEM-FILE-NAMES (1) TO WS-EMP-FILE-NAME.
023700     MOVE    SYSTEM-FILE-NAMES (2) TO WS-TSH-FILE-NAME.
023800     MOVE    SYSTEM-FILE-NAMES (3) TO WS-CLN-FILE-NAME.
023900     OPEN    INPUT  EMPLOYEE-FILE.
024000     IF      PY-EMP-STATUS NOT = "00"
024100             DISPLAY SY001
024200             DISPLAY PY910 PY-EMP-STATUS
024300             MOVE    10 TO WS-TERM-CODE
024400             GOBACK  RETURNING WS-TERM-CODE
024500     END-IF.
024600     OPEN    INPUT  TIMESHEET-FILE.
024700     IF      PY-TSH-STATUS NOT = "00"
024800             DISPLAY SY001
024900             DISPLAY PY911 PY-TSH-STATUS
025000             MOVE    11 TO WS-TERM-CODE
025100             GOBACK  RETURNING WS-TERM-CODE
025200     END-IF.
025300     OPEN    OUTPUT CLEAN-STAGING-FILE.
025400     IF      PY-CLN-STATUS NOT = "00"
025500             DISPLAY SY001
025600             DISPLAY PY912 PY-CLN-STATUS
025700             MOVE    12 TO WS-TERM-CODE
025800             GOBACK  RETURNING WS-TERM-CODE
025900     END-IF.
026000*
026100 AA010-EXIT.  EXIT.
026200*
026300 AA020-LOAD-EMPLOYEES SECTION.
026400*****************************
026500*
026600* EXTRACT - Employee Master read into the in-memory table owned
026700* by py950 and shared (by reference) with py953's MERGE step.
026800*
026900     MOVE    ZERO        TO WS-EMP-TABLE-COUNT.
027000     MOVE    ZERO        TO PARM-EMP-READ-COUNT.
027100     READ    EMPLOYEE-FILE
027200             AT END MOVE "Y" TO WS-EMP-EOF-SW
027300     END-READ.
027400     PERFORM AA021-LOAD-ONE-EMPLOYEE THRU AA021-EXIT
027500             UNTIL WS-EMP-EOF.
027600*
027700 AA020-EXIT.  EXIT.
027800*
027900 AA021-LOAD-ONE-EMPLOYEE.
028000*
028100     IF      WS-EMP-TABLE-COUNT >= 2000
028200             DISPLAY SY001
028300             DISPLAY PY913
028400             MOVE    13 TO WS-TERM-CODE
028500             GOBACK  RETURNING WS-TERM-CODE
028600     END-IF.
028700     ADD     1 TO WS-EMP-TABLE-COUNT.
028800     SET     WS-EMP-IDX TO WS-EMP-TABLE-COUNT.
028900     MOVE    EFR-EMPLOYEE-NO TO WSE-EMPLOYEE-NO (WS-EMP-IDX).
029000     MOVE    EFR-BRANCH-NO   TO WSE-BRANCH-NO   (WS-EMP-IDX).
029100     MOVE    EFR-SALARY      TO WSE-SALARY      (WS-EMP-IDX).
029200     ADD     1 TO PARM-EMP-READ-COUNT.
029300     READ    EMPLOYEE-FILE
029400             AT END MOVE "Y" TO WS-EMP-EOF-SW
029500     END-READ.
029600*
029700 AA021-EXIT.  EXIT.
029800*
029900 AA030-READ-TIMESHEETS SECTION.
030000*******************************
030100*
030200* EXTRACT - Timesheet file read into the de-dup working table.
030300* Parm-Extract-Filter-Sw, when "Y", keeps only rows whose
030400* Work-Date is after Parm-Extract-Cutoff-Date (run date minus
030500* one day) - the freshness filter is OFF by default so the
030600* full file is processed.
030700*
030800     MOVE    ZERO        TO WS-TSH-TABLE-COUNT.
030900     MOVE    ZERO        TO PARM-TSH-READ-COUNT.
031000     READ    TIMESHEET-FILE
031100             AT END MOVE "Y" TO WS-TSH-EOF-SW
031200     END-READ.
031300     PERFORM AA031-LOAD-ONE-TIMESHEET THRU AA031-EXIT
031400             UNTIL WS-TSH-EOF.
031500*
031600 AA030-EXIT.  EXIT.
031700*
031800 AA031-LOAD-ONE-TIMESHEET.
031900*
032000     ADD     1 TO PARM-TSH-READ-COUNT.
032100     MOVE    TFR-WORK-DATE   TO WS-FLT-DATE-STR.
032110     MOVE    WS-FLT-YR       TO WS-FLT-NUM-YR.
032120     MOVE    WS-FLT-MO       TO WS-FLT-NUM-MO.
032130     MOVE    WS-FLT-DY       TO WS-FLT-NUM-DY.
032200     IF      PARM-FILTER-ON
032300             AND WS-FLT-DATE-NUM9 NOT > PARM-EXTRACT-CUTOFF-DATE
032400             GO TO AA031-SKIP
032500     END-IF.
032600     IF      WS-TSH-TABLE-COUNT >= 5000
032700             DISPLAY SY001
032800             DISPLAY PY914
032900             MOVE    14 TO WS-TERM-CODE
033000             GOBACK  RETURNING WS-TERM-CODE
033100     END-IF.
033200     ADD     1 TO WS-TSH-TABLE-COUNT.
033300     SET     WS-TSH-IDX TO WS-TSH-TABLE-COUNT.
033400     MOVE    TFR-TIMESHEET-NO TO WST-TIMESHEET-NO (WS-TSH-IDX).
033500     MOVE    TFR-EMPLOYEE-NO  TO WST-EMPLOYEE-NO  (WS-TSH-IDX).
033600     MOVE    TFR-WORK-DATE    TO WST-WORK-DATE     (WS-TSH-IDX).
033700     MOVE    TFR-CHECK-IN     TO WST-CHECK-IN      (WS-TSH-IDX).
033800     MOVE    TFR-CHECK-OUT    TO WST-CHECK-OUT     (WS-TSH-IDX).
033900 AA031-SKIP.
034000     READ    TIMESHEET-FILE
034100             AT END MOVE "Y" TO WS-TSH-EOF-SW
034200     END-READ.
034300*
034400 AA031-EXIT.  EXIT.
034500*
034600 BB000-DEDUPE-TIMESHEETS SECTION.
034700********************************
034800*
034900* Rule D1/D2 - groups of one are always kept as-is.  Each
035000* group is taken to full convergence before moving to the next
035100* group start - order between groups cannot affect the result
035200* since the rules only ever compare rows within one group.
035300*
035400     MOVE    ZERO        TO PARM-TSH-DEDUP-COUNT.
035500     PERFORM BB010-PROCESS-GROUP THRU BB010-EXIT
035600             VARYING WS-GRP-PTR FROM 1 BY 1
035700             UNTIL   WS-GRP-PTR > WS-TSH-TABLE-COUNT.
035800*
035900 BB000-EXIT.  EXIT SECTION.
036000*
036100 BB010-PROCESS-GROUP.
036200*
036300     SET     WS-TSH-IDX TO WS-GRP-PTR.
036400     IF      WST-DROPPED (WS-TSH-IDX)
036500             OR WST-GROUP-SEEN (WS-TSH-IDX)
036600             GO TO BB010-EXIT
036700     END-IF.
036800     SET     WST-GROUP-SEEN (WS-TSH-IDX) TO TRUE.
036850     MOVE    1           TO WS-GRP-MEMBER-COUNT.
036900     PERFORM BB011-MARK-GROUP-MEMBER THRU BB011-EXIT
037000             VARYING WS-MBR-PTR FROM WS-GRP-PTR BY 1
037100             UNTIL   WS-MBR-PTR > WS-TSH-TABLE-COUNT.
037150*    Rule D1/D2 only run against a group with more than the one
037160*    anchor row - a timesheet unique on Employee-No/Work-Date is
037170*    kept as-is, missing times and all, for TIME-IMPUTE to mend.
037180     IF      WS-GRP-MEMBER-COUNT > 1
037190             PERFORM BB020-CONVERGE-GROUP THRU BB020-EXIT
037200     END-IF.
037300*
037400 BB010-EXIT.  EXIT.
037500*
037600 BB011-MARK-GROUP-MEMBER.
037700*
037800     SET     WS-TSH-MBR-IDX TO WS-MBR-PTR.
037900     IF      WS-MBR-PTR = WS-GRP-PTR
038000             GO TO BB011-EXIT
038100     END-IF.
038200     IF      WST-DROPPED (WS-TSH-MBR-IDX)
038300             GO TO BB011-EXIT
038400     END-IF.
038500     IF      WST-EMPLOYEE-NO (WS-TSH-MBR-IDX) =
038520             WST-EMPLOYEE-NO (WS-TSH-IDX)
038540         AND WST-WORK-DATE   (WS-TSH-MBR-IDX) =
038560             WST-WORK-DATE   (WS-TSH-IDX)
038700             SET  WST-GROUP-SEEN (WS-TSH-MBR-IDX) TO TRUE
038720             ADD  1 TO WS-GRP-MEMBER-COUNT
038800     END-IF.
038900*
039000 BB011-EXIT.  EXIT.
039100*
039200 BB020-CONVERGE-GROUP.
039300*
039400     MOVE    "N"         TO WS-GRP-CHANGE-SW.
039500     PERFORM BB021-FIND-MISSING-CHECKOUT THRU BB021-EXIT.
039600     IF      NOT WS-GRP-CHANGED
039700             PERFORM BB022-FIND-DUPLICATE THRU BB022-EXIT
039800     END-IF.
039900     IF      WS-GRP-CHANGED
040000             GO TO BB020-CONVERGE-GROUP
040100     END-IF.
040200*
040300 BB020-EXIT.  EXIT.
040400*
040500 BB021-FIND-MISSING-CHECKOUT.
040600*
040700* Rule D1 - first group member (lowest table index) still kept
040800* whose Check-Out is blank is dropped, one per call.
040900*
041000     PERFORM BB021A-TEST-MEMBER THRU BB021A-EXIT
041100             VARYING WS-MBR-PTR FROM WS-GRP-PTR BY 1
041200             UNTIL   WS-MBR-PTR > WS-TSH-TABLE-COUNT
041300             OR      WS-GRP-CHANGED.
041400*
041500 BB021-EXIT.  EXIT.
041600*
041700 BB021A-TEST-MEMBER.
041800*
041900     SET     WS-TSH-MBR-IDX TO WS-MBR-PTR.
042000     IF      WST-DROPPED (WS-TSH-MBR-IDX)
042100             OR NOT WST-GROUP-SEEN (WS-TSH-MBR-IDX)
042200             GO TO BB021A-EXIT
042300     END-IF.
042400     IF      WST-CHECK-OUT (WS-TSH-MBR-IDX) = SPACES
042500             SET  WST-DROPPED (WS-TSH-MBR-IDX) TO TRUE
042600             SET  WS-GRP-CHANGED TO TRUE
042700             ADD  1 TO PARM-TSH-DEDUP-COUNT
042800     END-IF.
042900*
043000 BB021A-EXIT.  EXIT.
043100*
043200 BB022-FIND-DUPLICATE.
043300*
043400* Rule D2 - first group member that repeats, field for field
043500* except Timesheet-No, an earlier kept member is dropped, one
043600* per call.
043700*
043800     PERFORM BB022A-TEST-MEMBER THRU BB022A-EXIT
043900             VARYING WS-MBR-PTR FROM WS-GRP-PTR BY 1
044000             UNTIL   WS-MBR-PTR > WS-TSH-TABLE-COUNT
044100             OR      WS-GRP-CHANGED.
044200*
044300 BB022-EXIT.  EXIT.
044400*
044500 BB022A-TEST-MEMBER.
044600*
044700     SET     WS-TSH-MBR-IDX TO WS-MBR-PTR.
044800     IF      WST-DROPPED (WS-TSH-MBR-IDX)
044900             OR NOT WST-GROUP-SEEN (WS-TSH-MBR-IDX)
045000             GO TO BB022A-EXIT
045100     END-IF.
045200     PERFORM BB022B-TEST-EARLIER THRU BB022B-EXIT
045300             VARYING WS-TSH-IDX FROM WS-GRP-PTR BY 1
045400             UNTIL   WS-TSH-IDX >= WS-MBR-PTR
045500             OR      WS-GRP-CHANGED.
045600*
045700 BB022A-EXIT.  EXIT.
045800*
045900 BB022B-TEST-EARLIER.
046000*
046100     IF      WST-DROPPED (WS-TSH-IDX)
046200             OR NOT WST-GROUP-SEEN (WS-TSH-IDX)
046300             GO TO BB022B-EXIT
046400     END-IF.
046500     IF      WST-EMPLOYEE-NO (WS-TSH-IDX) =
046520             WST-EMPLOYEE-NO (WS-TSH-MBR-IDX)
046600         AND WST-WORK-DATE  (WS-TSH-IDX) =
046620             WST-WORK-DATE  (WS-TSH-MBR-IDX)
046700         AND WST-CHECK-IN   (WS-TSH-IDX) =
046720             WST-CHECK-IN   (WS-TSH-MBR-IDX)
046800         AND WST-CHECK-OUT  (WS-TSH-IDX) =
046820             WST-CHECK-OUT  (WS-TSH-MBR-IDX)
046900             SET  WST-DROPPED (WS-TSH-MBR-IDX) TO TRUE
047000             SET  WS-GRP-CHANGED TO TRUE
047100             ADD  1 TO PARM-TSH-DEDUP-COUNT
047200     END-IF.
047300*
047400 BB022B-EXIT.  EXIT.
047500*
047600 CC000-WRITE-SURVIVORS SECTION.
047700*******************************
047800*
047900     PERFORM CC010-WRITE-ONE-ROW THRU CC010-EXIT
048000             VARYING WS-TSH-IDX FROM 1 BY 1
048100             UNTIL   WS-TSH-IDX > WS-TSH-TABLE-COUNT.
048200*
048300 CC000-EXIT.  EXIT SECTION.
048400*
048500 CC010-WRITE-ONE-ROW.
048600*
048700     IF      WST-DROPPED (WS-TSH-IDX)
048800             GO TO CC010-EXIT
048900     END-IF.
049000     MOVE    WST-TIMESHEET-NO (WS-TSH-IDX) TO TSH-TIMESHEET-NO.
049100     MOVE    WST-EMPLOYEE-NO  (WS-TSH-IDX) TO TSH-EMPLOYEE-NO.
049200     MOVE    WST-WORK-DATE    (WS-TSH-IDX) TO TSH-WORK-DATE.
049300     MOVE    WST-CHECK-IN     (WS-TSH-IDX) TO TSH-CHECK-IN.
049400     MOVE    WST-CHECK-OUT    (WS-TSH-IDX) TO TSH-CHECK-OUT.
049500     WRITE   PY-TIMESHEET-RECORD.
049600*
049700 CC010-EXIT.  EXIT.
049800*
