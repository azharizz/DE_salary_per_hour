000100*
000200* File-Defs for the Branch Sal/Hr nightly batch (py950-py954).
000300*
000400* 21/10/25 vbc - Added Payroll - USA/Canada (original, full ACAS
000500*               Sales/Purchase/Stock/General/IRS/Payroll registry).
000600* 05/02/26 pjs - This job only touches 6 files, so the 58-entry
000700*               ACAS-wide registry (sales, stock, IRS, full payroll
000800*               etc) was dropped in favour of just those.  If this
000900*               job is ever folded back into the main ACAS file-00
001000*               registry, slot these in as the next free file
001100*               numbers and delete this copy.
001200* 20/02/26 pjs - Added file-07, resmain.new - py954's LOAD step
001300*               writes the merged Result-Main out to this generation
001400*               rather than rewriting resmain.dat in place (this job
001500*               never updates a file it is still reading).  The
001600*               overnight shell wrapper copies resmain.new over
001700*               resmain.dat once py954 returns Term-Code zero, ahead
001800*               of tomorrow's run picking up file-05 again.
001900*
002000 01  File-Defs.
002100     02  file-defs-a.
002200         03  file-01          pic x(80)  value "employees.dat".
002300         03  file-02          pic x(80)  value "timesheets.dat".
002400         03  file-03          pic x(80)  value "clntsh.tmp".
002500         03  file-04          pic x(80)  value "hrstsh.tmp".
002600         03  file-05          pic x(80)  value "resmain.dat".
002700         03  file-06          pic x(80)  value "resstage.tmp".
002800         03  file-07          pic x(80)  value "resmain.new".
002900     02  filler         redefines file-defs-a.
003000         03  System-File-Names   pic x(80) occurs 7.
003100     02  File-Defs-Count         binary-short value 7.
003200*    File-Defs-os-Delimiter is / or \, set once from the ACAS param.
003300     02  File-Defs-os-Delimiter  pic x.
003350     02  filler                  pic x(3).
003400*
