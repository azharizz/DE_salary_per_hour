000100********************************************
000200*                                          *
000300*  Record Definition For Timesheet With    *
000400*   Hours Computed (Branch Salary/Hour    *
000500*   Batch) - Output Of py952, Input To    *
000600*   py953's Merge/Aggregate Step          *
000700*     Uses Hrs-Timesheet-No as key        *
000800********************************************
000900* File size 31 bytes padded to 40 by filler.
001000*
001100* 29/10/25 vbc - Created (original Employee History record).
001200* 09/12/25 vbc - Added xtras DEDs for QTD & YTD (original).
001300* 17/03/26 vbc - MCare added for QTD & YTD (original).
001400* 08/02/26 pjs - Gutted the QTD/YTD deduction blocks this job has no
001500*               use for and put Hrs-Hours-Diff in their place - this
001600*               is the one new number TIME-IMPUTE/HOURS-CALC adds to
001700*               a cleaned timesheet row before MERGE picks it up.
001800*               History-Header record dropped with it, not used here.
001900*
002000 01  PY-Hours-Record.
002100     03  Hrs-Timesheet-No      pic 9(9)        comp.
002200     03  Hrs-Employee-No       pic 9(9)        comp.
002300*    Hrs-Work-Date is yyyy-mm-dd, carried through from the timesheet.
002400     03  Hrs-Work-Date         pic x(10).
002500     03  Hrs-Work-Date-Num redefines Hrs-Work-Date.
002600         05  Hrs-Work-Yr       pic 9(4).
002700         05  filler            pic x.
002800         05  Hrs-Work-Mo       pic 99.
002900         05  filler            pic x.
003000         05  Hrs-Work-Dy       pic 99.
003100     03  Hrs-Hours-Diff        pic s9(9)v9(6)   comp-3.
003200     03  filler                pic x(9).
003300*
