000100******************************************************************
000200*                                                                *
000300*                Branch Salary-Per-Hour Batch                   *
000400*              LOAD - Merge Result-Staging Into                 *
000500*                       Result-Main                              *
000600*                                                                *
000700******************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*===============================
001100*
001200 PROGRAM-ID.         PY954.
001300 AUTHOR.             P J SHARPLES.
001400 INSTALLATION.       APPLEWOOD COMPUTERS - PAYROLL.
001500 DATE-WRITTEN.       07/02/1986.
001600 DATE-COMPILED.      07/02/1986.
001700 SECURITY.           COPYRIGHT (C) 1986-2026 & LATER, VINCENT
001800                     BRYAN COEN.  DISTRIBUTED UNDER THE GNU
001900                     GENERAL PUBLIC LICENSE.  SEE THE FILE
002000                     COPYING FOR DETAILS.
002100*
002200*    Remarks.          Branch Salary-Per-Hour nightly batch,
002300*                      LOAD step.  Takes the Result-Staging rows
002400*                      built by py953 (one row per year/month/
002500*                      branch for THIS run) and merges them into
002600*                      Result-Main (the running history file) -
002700*                      any Result-Main row whose year/month/
002800*                      branch key matches a staging row is
002900*                      dropped, then every staging row is
003000*                      written, so a re-run of the same period
003100*                      always ends up idempotent - staging wins.
003200*
003300*    Version.          See Prog-Name in WS.
003400*
003500*    Called Modules.   None.
003600*
003700*    Files used :      RESULT-STAGING-FILE  (in,  file-06)
003800*                      RESULT-MAIN-FILE      (in,  file-05)
003900*                      NEW-RESULT-MAIN-FILE  (out, file-07)
004000*
004100*    Error messages used.
004200*                      SY001, PY940, PY941, PY942.
004300*
004400* Changes:
004500* 07/02/86 vbc -        New program.  Lifted the Check Register's
004600*                       old carry-forward/current-period merge
004700*                       logic out to stand alone, so a bad run of
004800*                       the summarising step upstream cannot
004900*                       leave Result-Main half written.
005000* 19/09/86 vbc -    .01 Staging table widened from 200 to 400 rows
005100*                       - July branch reorganisation added more
005200*                       branch numbers than the table allowed for.
005300* 14/12/98 vbc -    .02 Y2K - Res-Year/Stg-Year widened to 4
005400*                       digits throughout; key compare no longer
005500*                       assumes 19-- century.
005600*
005700* 16/04/24 vbc          Copyright notice update superseding all
005800*                       previous notices.
005900* 07/02/26 pjs - 1.0.00 Rebuilt as PY954, LOAD step of the Branch
006000*                       Salary-Per-Hour nightly batch (py950-
006100*                       py954).  Re-targeted at Result-Staging/
006200*                       Result-Main (wspyres.cob) in place of the
006300*                       old Check Register/history pair.
006400* 11/02/26 pjs -    .01 Dropped the sorted-file match-merge this
006500*                       step inherited - Result-Staging is small
006600*                       enough (one run's groups) to hold the
006700*                       whole thing in a Working-Storage table and
006800*                       test each Result-Main row against it, so
006900*                       there is no need for Result-Main to be
007000*                       held in key order on disk, and no SORT
007100*                       verb (this job uses none anywhere).
007200* 20/02/26 pjs -    .02 Output re-routed to a new generation,
007300*                       Resmain.new (file-07), rather than
007400*                       rewriting Result-Main in place while it
007500*                       is still open for input - the overnight
007600*                       wrapper promotes it to Resmain.dat once
007700*                       Term-Code comes back zero.
007800* 21/02/26 pjs -    .03 Staging-table overflow now aborts the run
007900*                       (PY942) instead of silently truncating -
008000*                       a silently dropped branch/month would
008100*                       never surface again.
008110* 23/02/26 pjs -    .04 Result-Staging now deleted (CBL_DELETE_
008120*                       FILE) once carried into New-Result-Main -
008130*                       nothing downstream was ever clearing
008140*                       Resstage.tmp between runs.
008200*
008300******************************************************************
008400*
008500*    Copyright Notice.
008600*
008700* These files and programs are part of the Applewood Computers
008800* Accounting System and are copyright (c) Vincent B Coen,
008900* 1976-2026 and later.  Distributed under the GNU General
009000* Public License v3 and later.  See the file COPYING.
009100*
009200******************************************************************
009300*
009400 ENVIRONMENT             DIVISION.
009500*===============================
009600*
009700 CONFIGURATION           SECTION.
009800 SPECIAL-NAMES.
009900     C01 IS TOP-OF-FORM.
010000*
010100 INPUT-OUTPUT            SECTION.
010200 FILE-CONTROL.
010300*
010400     SELECT  RESULT-STAGING-FILE
010500             ASSIGN      TO  WS-STG-FILE-NAME
010600             ORGANIZATION    LINE SEQUENTIAL
010700             FILE STATUS     PY-STG-STATUS.
010800*
010900     SELECT  RESULT-MAIN-FILE
011000             ASSIGN      TO  WS-OLD-FILE-NAME
011100             ORGANIZATION    LINE SEQUENTIAL
011200             FILE STATUS     PY-OLD-STATUS.
011300*
011400     SELECT  NEW-RESULT-MAIN-FILE
011500             ASSIGN      TO  WS-NEW-FILE-NAME
011600             ORGANIZATION    LINE SEQUENTIAL
011700             FILE STATUS     PY-NEW-STATUS.
011800*
011900 DATA                    DIVISION.
012000 FILE SECTION.
012100*
012200 FD  RESULT-STAGING-FILE.
012300*
012400 COPY "Documents-ACAS-Nightly-3.3-copybooks-wspyres.cob"
012500      REPLACING ==PY-Branch-Rate-Record== BY ==PY-Staging-Rate-Record==
012600                ==Res-Key-Group==          BY ==Stg-Key-Group==
012700                ==Res-Year==               BY ==Stg-Year==
012800                ==Res-Month==              BY ==Stg-Month==
012900                ==Res-Branch-No==          BY ==Stg-Branch-No==
013000                ==Res-Hours-Diff==         BY ==Stg-Hours-Diff==
013100                ==Res-Salary==             BY ==Stg-Salary==
013200                ==Res-Salary-Per-Hour==    BY ==Stg-Salary-Per-Hour==.
013300*
013400 FD  RESULT-MAIN-FILE.
013500*
013600 COPY "Documents-ACAS-Nightly-3.3-copybooks-wspyres.cob".
013700*
013800 FD  NEW-RESULT-MAIN-FILE.
013900*
014000 COPY "Documents-ACAS-Nightly-3.3-copybooks-wspyres.cob"
014100      REPLACING ==PY-Branch-Rate-Record== BY ==PY-New-Rate-Record==
014200                ==Res-Key-Group==          BY ==New-Key-Group==
014300                ==Res-Year==               BY ==New-Year==
014400                ==Res-Month==              BY ==New-Month==
014500                ==Res-Branch-No==          BY ==New-Branch-No==
014600                ==Res-Hours-Diff==         BY ==New-Hours-Diff==
014700                ==Res-Salary==             BY ==New-Salary==
014800                ==Res-Salary-Per-Hour==    BY ==New-Salary-Per-Hour==.
014900*
015000 WORKING-STORAGE SECTION.
015100*----------------------
015200 77  PROG-NAME           PIC X(15) VALUE "PY954 (1.0.04)".
015300*
015400 01  WS-DATA.
015500     03  WS-REPLY            PIC X.
015600     03  PY-STG-STATUS       PIC XX.
015700     03  PY-OLD-STATUS       PIC XX.
015800     03  PY-NEW-STATUS       PIC XX.
015900     03  WS-STG-FILE-NAME    PIC X(80).
016000     03  WS-OLD-FILE-NAME    PIC X(80).
016100     03  WS-NEW-FILE-NAME    PIC X(80).
016200     03  WS-OLD-EOF-SW       PIC X         VALUE "N".
016300         88  WS-OLD-EOF                    VALUE "Y".
016400     03  WS-STG-MATCH-SW     PIC X         VALUE "N".
016500         88  WS-STG-MATCHED                VALUE "Y".
016600     03  WS-REPLACED-COUNT   PIC 9(5)      COMP.
016650     03  FILLER              PIC X(4).
016700*
016800 01  WS-STAGING-TABLE.
016900     03  WS-STG-TABLE-COUNT  PIC 9(5)      COMP.
017000     03  WS-STG-ROW          OCCURS 400 TIMES.
017100         05  WST-YR-MO.
017200             07  WST-YEAR        PIC 9(4).
017300             07  WST-MONTH       PIC 99.
017400         05  WST-YR-MO-NUM   REDEFINES WST-YR-MO
017500                                 PIC 9(6).
017600         05  WST-BRANCH          PIC 9(9)        COMP.
017700         05  WST-HOURS           PIC S9(9)V9(6)   COMP-3.
017800         05  WST-SALARY          PIC S9(13)V99    COMP-3.
017900         05  WST-SALPHR          PIC S9(11)V9(6)  COMP-3.
018000         05  FILLER              PIC X(3).
018100*
018200 01  WS-MAIN-KEY-WORK.
018300     03  WS-MAIN-YR-MO.
018400         05  WS-MAIN-YEAR        PIC 9(4).
018500         05  WS-MAIN-MONTH       PIC 99.
018600     03  WS-MAIN-YR-MO-NUM   REDEFINES WS-MAIN-YR-MO
018700                                 PIC 9(6).
018800     03  FILLER                  PIC X(4).
018900*
019000 01  WS-SUBSCRIPTS.
019100     03  WS-STG-PTR          PIC 9(5)      COMP.
019200     03  WS-STG-SRCH         PIC 9(5)      COMP.
019300     03  FILLER              PIC X(4).
019400*
019500 COPY "Documents-ACAS-Nightly-3.3-copybooks-wsnames.cob".
019600 COPY "Documents-ACAS-Nightly-3.3-copybooks-wscall.cob".
019700 COPY "Documents-ACAS-Nightly-3.3-copybooks-wspyparam1.cob".
019800*
019900 01  ERROR-MESSAGES.
020000     03  SY001       PIC X(36)
020100                     VALUE "SY001 Aborting run - see error above".
020200     03  PY940       PIC X(38)
020300                     VALUE "PY940 Result-Staging open failed, st=".
020400     03  PY941       PIC X(38)
020500                     VALUE "PY941 Result-Main open failed, st   =".
020600     03  PY942       PIC X(35)
020700                     VALUE "PY942 Staging table full - inc WS-STG-ROW".
020800     03  FILLER      PIC X(2).
020900*
021000 01  ERROR-CODE          PIC 999.
021100*
021200 PROCEDURE DIVISION USING WS-CALLING-DATA
021300                          PY-SALHR-PARAM-RECORD
021400                          FILE-DEFS.
021500*=================
021600*
021700 AA000-MAIN SECTION.
021800*******************
021900*
022000     MOVE    ZERO        TO WS-TERM-CODE
022100                             WS-REPLACED-COUNT
022200                             WS-STG-TABLE-COUNT.
022300     PERFORM AA010-OPEN-FILES.
022400     PERFORM BB000-LOAD-STAGING-TABLE.
022500     PERFORM CC000-CARRY-FORWARD-MAIN.
022600     PERFORM DD000-WRITE-STAGING-ROWS.
022700     CLOSE   RESULT-STAGING-FILE
022800             RESULT-MAIN-FILE
022900             NEW-RESULT-MAIN-FILE.
022910*
022920*    Staging is this run's scratch file only - every row in it is
022930*    now either carried across unchanged or replaced above, so it
022940*    is cleared here and not left for a later job to tidy up.
022950     CALL    "CBL_DELETE_FILE" USING WS-STG-FILE-NAME.
022960     IF      RETURN-CODE NOT = ZERO
022970             DISPLAY "PY954 Warning - Result-Staging delete failed, rc="
022980                     RETURN-CODE
022990     END-IF.
023000     DISPLAY "PY954 Result-Main rows carried forward = "
023100             WS-REPLACED-COUNT.
023200     DISPLAY "PY954 Result-Staging rows loaded       = "
023300             WS-STG-TABLE-COUNT.
023400     GOBACK RETURNING WS-TERM-CODE.
023500*
023600 AA000-EXIT.  EXIT SECTION.
023700*
023800 AA010-OPEN-FILES SECTION.
023900***********************
024000*
024100     MOVE    SYSTEM-FILE-NAMES (6) TO WS-STG-FILE-NAME.
024200     MOVE    SYSTEM-FILE-NAMES (5) TO WS-OLD-FILE-NAME.
024300     MOVE    SYSTEM-FILE-NAMES (7) TO WS-NEW-FILE-NAME.
024400*
024500     OPEN    INPUT   RESULT-STAGING-FILE.
024600     IF      PY-STG-STATUS NOT = "00"
024700             DISPLAY SY001
024800             DISPLAY PY940 PY-STG-STATUS
024900             MOVE    40  TO WS-TERM-CODE
025000             MOVE    40  TO ERROR-CODE
025100             GOBACK RETURNING WS-TERM-CODE
025200     END-IF.
025300*
025400     OPEN    INPUT   RESULT-MAIN-FILE.
025500     IF      PY-OLD-STATUS NOT = "00"
025600             DISPLAY SY001
025700             DISPLAY PY941 PY-OLD-STATUS
025800             MOVE    41  TO WS-TERM-CODE
025900             MOVE    41  TO ERROR-CODE
026000             GOBACK RETURNING WS-TERM-CODE
026100     END-IF.
026200*
026300     OPEN    OUTPUT  NEW-RESULT-MAIN-FILE.
026400     IF      PY-NEW-STATUS NOT = "00"
026500             DISPLAY SY001
026600             DISPLAY PY941 PY-NEW-STATUS
026700             MOVE    41  TO WS-TERM-CODE
026800             MOVE    41  TO ERROR-CODE
026900             GOBACK RETURNING WS-TERM-CODE
027000     END-IF.
027100*
027200 AA010-EXIT.  EXIT SECTION.
027300*
027400*    BB000 reads every staging row (this run's groups only, so
027500*    the table is always small) into Working-Storage, so the
027600*    carry-forward pass below can test each Result-Main row
027700*    against it without a second pass over Result-Staging.
027800*
027900 BB000-LOAD-STAGING-TABLE SECTION.
028000*****************************
028100*
028200     READ    RESULT-STAGING-FILE
028300             AT END MOVE "Y" TO WS-OLD-EOF-SW.
028400     PERFORM BB010-LOAD-ONE-STAGING-ROW
028500             THRU    BB010-EXIT
028600             UNTIL   WS-OLD-EOF.
028700     MOVE    "N"     TO WS-OLD-EOF-SW.
028800*
028900 BB000-EXIT.  EXIT SECTION.
029000*
029100 BB010-LOAD-ONE-STAGING-ROW SECTION.
029200*****************************
029300*
029400     ADD     1       TO WS-STG-TABLE-COUNT.
029500     IF      WS-STG-TABLE-COUNT > 400
029600             DISPLAY SY001
029700             DISPLAY PY942
029800             MOVE    42  TO WS-TERM-CODE
029900             MOVE    42  TO ERROR-CODE
030000             GOBACK RETURNING WS-TERM-CODE
030100     END-IF.
030200*
030300     MOVE    STG-YEAR           TO WST-YEAR   (WS-STG-TABLE-COUNT).
030400     MOVE    STG-MONTH          TO WST-MONTH  (WS-STG-TABLE-COUNT).
030500     MOVE    STG-BRANCH-NO      TO WST-BRANCH (WS-STG-TABLE-COUNT).
030600     MOVE    STG-HOURS-DIFF     TO WST-HOURS  (WS-STG-TABLE-COUNT).
030700     MOVE    STG-SALARY         TO WST-SALARY (WS-STG-TABLE-COUNT).
030800     MOVE    STG-SALARY-PER-HOUR
030900                                TO WST-SALPHR (WS-STG-TABLE-COUNT).
031000*
031100     READ    RESULT-STAGING-FILE
031200             AT END MOVE "Y" TO WS-OLD-EOF-SW.
031300*
031400 BB010-EXIT.  EXIT SECTION.
031500*
031600*    CC000 carries every Result-Main row forward to the new
031700*    generation UNLESS a staging row holds the same key - that
031800*    row has been re-summarised by THIS run and the staging copy
031900*    is to win, so the old copy is simply not written across.
032000*
032100 CC000-CARRY-FORWARD-MAIN SECTION.
032200*****************************
032300*
032400     READ    RESULT-MAIN-FILE
032500             AT END MOVE "Y" TO WS-OLD-EOF-SW.
032600     PERFORM CC010-PROCESS-ONE-MAIN-ROW
032700             THRU    CC010-EXIT
032800             UNTIL   WS-OLD-EOF.
032900*
033000 CC000-EXIT.  EXIT SECTION.
033100*
033200 CC010-PROCESS-ONE-MAIN-ROW SECTION.
033300*****************************
033400*
033500     PERFORM CC020-TEST-STAGING-MATCH.
033600     IF      NOT WS-STG-MATCHED
033700             MOVE    RES-YEAR        TO NEW-YEAR
033800             MOVE    RES-MONTH       TO NEW-MONTH
033900             MOVE    RES-BRANCH-NO   TO NEW-BRANCH-NO
034000             MOVE    RES-HOURS-DIFF  TO NEW-HOURS-DIFF
034100             MOVE    RES-SALARY      TO NEW-SALARY
034200             MOVE    RES-SALARY-PER-HOUR
034300                                     TO NEW-SALARY-PER-HOUR
034400             WRITE   PY-NEW-RATE-RECORD
034500             ADD     1               TO WS-REPLACED-COUNT
034600     END-IF.
034700*
034800     READ    RESULT-MAIN-FILE
034900             AT END MOVE "Y" TO WS-OLD-EOF-SW.
035000*
035100 CC010-EXIT.  EXIT SECTION.
035200*
035300 CC020-TEST-STAGING-MATCH SECTION.
035400*****************************
035500*
035600     MOVE    "N"     TO WS-STG-MATCH-SW.
035700     MOVE    RES-YEAR    TO WS-MAIN-YEAR.
035800     MOVE    RES-MONTH   TO WS-MAIN-MONTH.
035900     SET     WS-STG-SRCH TO 1.
036000     PERFORM CC021-TEST-ONE-STAGING-ROW
036100             THRU    CC021-EXIT
036200             UNTIL   WS-STG-SRCH > WS-STG-TABLE-COUNT
036300                     OR WS-STG-MATCHED.
036400*
036500 CC020-EXIT.  EXIT SECTION.
036600*
036700 CC021-TEST-ONE-STAGING-ROW SECTION.
036800*****************************
036900*
037000     IF      WST-YR-MO-NUM (WS-STG-SRCH) = WS-MAIN-YR-MO-NUM
037100             AND WST-BRANCH (WS-STG-SRCH) = RES-BRANCH-NO
037200             MOVE    "Y" TO WS-STG-MATCH-SW
037300     ELSE
037400             ADD     1   TO WS-STG-SRCH
037500     END-IF.
037600*
037700 CC021-EXIT.  EXIT SECTION.
037800*
037900*    DD000 appends every staging row - the groups this run just
038000*    calculated - onto the new generation, after the old rows it
038100*    superseded were left out above.
038200*
038300 DD000-WRITE-STAGING-ROWS SECTION.
038400*****************************
038500*
038600     SET     WS-STG-PTR TO 1.
038700     PERFORM DD010-WRITE-ONE-ROW
038800             THRU    DD010-EXIT
038900             VARYING WS-STG-PTR FROM 1 BY 1
039000             UNTIL   WS-STG-PTR > WS-STG-TABLE-COUNT.
039100*
039200 DD000-EXIT.  EXIT SECTION.
039300*
039400 DD010-WRITE-ONE-ROW SECTION.
039500*****************************
039600*
039700     MOVE    WST-YEAR   (WS-STG-PTR) TO NEW-YEAR.
039800     MOVE    WST-MONTH  (WS-STG-PTR) TO NEW-MONTH.
039900     MOVE    WST-BRANCH (WS-STG-PTR) TO NEW-BRANCH-NO.
040000     MOVE    WST-HOURS  (WS-STG-PTR) TO NEW-HOURS-DIFF.
040100     MOVE    WST-SALARY (WS-STG-PTR) TO NEW-SALARY.
040200     MOVE    WST-SALPHR (WS-STG-PTR) TO NEW-SALARY-PER-HOUR.
040300     WRITE   PY-NEW-RATE-RECORD.
040400*
040500 DD010-EXIT.  EXIT SECTION.
040600*
