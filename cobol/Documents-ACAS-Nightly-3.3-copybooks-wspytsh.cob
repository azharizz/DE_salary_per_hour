000100********************************************
000200*                                          *
000300*  Record Definition For Timesheet         *
000400*    File (Branch Salary/Hour Batch)       *
000500*     Uses Tsh-Timesheet-No as key         *
000600*     (logically grouped by Tsh-Employee-  *
000700*      No + Tsh-Work-Date for dedupe)      *
000800********************************************
000900* File size 35 bytes padded to 44 by filler.
001000*
001100* 28/10/25 vbc - Created (original Pay Transactions record).
001200* 05/02/26 pjs - Recast as the daily check-in/check-out timesheet
001300*               feed for the Branch Sal/Hr nightly batch (py950-
001400*               py954).  Hrs-Units/Hrs-Rate gone, replaced by the
001500*               two time-of-day fields py952 imputes and computes
001600*               hours from.  Header record (was Pay-Header) dropped,
001700*               not needed by this job.
001800* 12/02/26 pjs - Added numeric redefine of Tsh-Work-Date.
001900*
002000 01  PY-Timesheet-Record.
002100     03  Tsh-Timesheet-No      pic 9(9)   comp.
002200     03  Tsh-Employee-No       pic 9(9)   comp.
002300*    Tsh-Work-Date is yyyy-mm-dd.
002400     03  Tsh-Work-Date         pic x(10).
002500     03  Tsh-Work-Date-Num redefines Tsh-Work-Date.
002600         05  Tsh-Work-Yr       pic 9(4).
002700         05  filler            pic x.
002800         05  Tsh-Work-Mo       pic 99.
002900         05  filler            pic x.
003000         05  Tsh-Work-Dy       pic 99.
003100*    Tsh-Check-In/Out are hh:mm:ss, or spaces when missing.
003200     03  Tsh-Check-In          pic x(8).
003300     03  Tsh-Check-Out         pic x(8).
003400     03  filler                pic x(9).
003500*
