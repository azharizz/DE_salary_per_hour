000100* 14/03/18 vbc - 1.01  WS-CD-Args for passing extra info to called
000200*               process, picked by position within WS-CD-Args.
000300* 14/11/25 vbc - 1.02  Chg WS-Term-Code from 9 to 99.
000400* 09/02/26 pjs - 1.03  Re-used unchanged by py950-py954 to chain
000500*               the Branch Sal/Hr steps - WS-Caller/WS-Called carry
000600*               the py9nn program names so a bad WS-Term-Code can
000700*               be traced back to the step that set it.
000800*
000900 01  WS-Calling-Data.
001000     03  WS-Called       pic x(8).
001100     03  WS-Caller       pic x(8).
001200     03  WS-Del-Link     pic x(8).
001300     03  WS-Term-Code    pic 99.
001400     03  WS-Process-Func pic 9.
001500     03  WS-Sub-Function pic 9.
001600     03  WS-CD-Args      pic x(13).
001650     03  filler          pic x(5).
001700*
