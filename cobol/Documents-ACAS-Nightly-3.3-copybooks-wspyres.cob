000100********************************************
000200*                                          *
000300*  Record Definition For Branch Salary/    *
000400*   Hour Result File (RESULT-MAIN and      *
000500*   RESULT-STAGING both use this layout)   *
000600*     Key is Res-Year + Res-Month +        *
000700*            Res-Branch-No                 *
000800********************************************
000900* File size 36 bytes padded to 48 by filler.
001000*
001100* 29/10/25 vbc - Created (original Chk/Check Register record).
001200* 07/02/26 pjs - Repurposed the Check record as the AGGREGATE
001300*               output row for the Branch Sal/Hr nightly batch.
001400*               Chk-Amt(16) and the separate header record gone -
001500*               this job has one row per (year, month, branch),
001600*               no header needed.
001700* 14/02/26 pjs - Res-Salary-Per-Hour added as its own stored field
001800*               (was being recomputed on every read in an earlier
001900*               draft of py953/py954 - now computed once, in
002000*               py953, and carried through.)
002100*
002200 01  PY-Branch-Rate-Record.
002300     03  Res-Key-Group.
002400         05  Res-Year              pic 9(4).
002500         05  Res-Month             pic 99.
002600         05  Res-Branch-No         pic 9(9)        comp.
002700     03  Res-Hours-Diff            pic s9(9)v9(6)   comp-3.
002800     03  Res-Salary                pic s9(13)v99    comp-3.
002900     03  Res-Salary-Per-Hour       pic s9(11)v9(6)  comp-3.
003000     03  filler                    pic x(8).
003100*
