000100******************************************************************
000200*                                                                *
000300*                Branch Salary-Per-Hour Batch                   *
000400*             Merge Hours To Employees, Aggregate                *
000500*                                                                *
000600******************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*===============================
001000*
001100 PROGRAM-ID.         PY953.
001200 AUTHOR.             P J SHARPLES.
001300 INSTALLATION.       APPLEWOOD COMPUTERS - PAYROLL.
001400 DATE-WRITTEN.       05/02/1986.
001500 DATE-COMPILED.      05/02/1986.
001600 SECURITY.           COPYRIGHT (C) 1986-2026 & LATER, VINCENT
001700                     BRYAN COEN.  DISTRIBUTED UNDER THE GNU
001800                     GENERAL PUBLIC LICENSE.  SEE THE FILE
001900                     COPYING FOR DETAILS.
002000*
002100*    Remarks.          Branch Salary-Per-Hour nightly batch,
002200*                      step 3 of 4.  Reads Hours-Staging (py952's
002300*                      output), looks each Timesheet's Employee-
002400*                      No up in the Employee table py951 loaded,
002500*                      and builds the two-level (year, month,
002600*                      branch[, salary]) aggregation, writing
002700*                      one row per (year, month, branch) to
002800*                      Result-Staging for py954 to load.
003000*
003100*    Version.          See Prog-Name in WS.
003200*
003300*    Called Modules.   None.
003400*
003500*    Files used :      HRSTSH (in, from py952), RESSTAGE (out, to
003600*                      py954).
003700*
003800*    Error messages used.
003900*                      SY001, PY930-PY932.
004000*
004100* Changes:
004200* 05/02/86 vbc -        New program, built alongside py950-py952
004300*                      for the Branch Sal/Hr nightly batch - no
004400*                      prior ACAS step did this two-level
004500*                      aggregation so there was nothing to strip
004600*                      this one out of.
004700* 14/12/98 vbc -    .01 Y2K - Res-Year widened to PIC 9(4) in
004800*                      the Result record, all year compares safe
004900*                      past 1999.
005000* 06/02/26 pjs - 1.0.00 Level-1/level-2 tables sized and the
005100*                      employee lookup wired to the shared
005200*                      WS-Employee-Table passed down from py950.
005300* 10/02/26 pjs -    .01 Unmatched timesheets (no employee found)
005400*                      now counted in Parm-Tsh-Unmatched-Count
005500*                      instead of aborting the run - dropped and
005600*                      counted, not failed.
005700* 15/02/26 pjs -    .02 Salary-Per-Hour division guarded - zero
005800*                      Hours-Diff now gives zero rather than a
005900*                      size error on the divide.
005950* 18/02/26 pjs -    .03 WS-L1-ROW brought in-line instead of COPY
005960*                      REPLACING off wspybhr - the REPLACING only
005970*                      rewrote the 01-level header text, leaving
005980*                      the copy's 03-levels un-shifted and the
005990*                      row with no real subordinates.  Wspybhr
005995*                      copy deleted, nothing else used it.
006000*
006100******************************************************************
006200*
006300*    Copyright Notice.
006400*
006500* These files and programs are part of the Applewood Computers
006600* Accounting System and are copyright (c) Vincent B Coen,
006700* 1976-2026 and later.  Distributed under the GNU General
006800* Public License v3 and later.  See the file COPYING.
006900*
007000******************************************************************
007100*
007200 ENVIRONMENT             DIVISION.
007300*===============================
007400*
007500 CONFIGURATION           SECTION.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM.
007800*
007900 INPUT-OUTPUT            SECTION.
008000 FILE-CONTROL.
008100*
008200     SELECT  HOURS-STAGING-FILE ASSIGN      WS-HRS-FILE-NAME
008300                                 ORGANIZATION LINE SEQUENTIAL
008400                                 STATUS      PY-HRS-STATUS.
008500*
008600     SELECT  RESULT-STAGING-FILE ASSIGN     WS-RES-FILE-NAME
008700                                 ORGANIZATION LINE SEQUENTIAL
008800                                 STATUS      PY-RES-STATUS.
008900*
009000 DATA                    DIVISION.
009100*===============================
009200*
009300 FILE SECTION.
009400*
009500 FD  HOURS-STAGING-FILE.
009600*
009700     COPY "Documents-ACAS-Nightly-3.3-copybooks-wspyhrs.cob".
009800*
009900 FD  RESULT-STAGING-FILE.
010000*
010100     COPY "Documents-ACAS-Nightly-3.3-copybooks-wspyres.cob".
010200*
010300 WORKING-STORAGE SECTION.
010400*----------------------
010500 77  PROG-NAME           PIC X(15) VALUE "PY953 (1.0.03)".
010600*
010700 01  WS-DATA.
010800     03  WS-REPLY            PIC X.
010900     03  PY-HRS-STATUS       PIC XX.
011000     03  PY-RES-STATUS       PIC XX.
011100     03  WS-HRS-FILE-NAME    PIC X(80).
011200     03  WS-RES-FILE-NAME    PIC X(80).
011300     03  WS-HRS-EOF-SW       PIC X       VALUE "N".
011400         88  WS-HRS-EOF          VALUE "Y".
011500     03  WS-EMP-FOUND-SW     PIC X       VALUE "N".
011600         88  WS-EMP-FOUND        VALUE "Y".
011650     03  FILLER              PIC X(4).
011700*
011800* Level 1 - one row per (year, month, branch, salary) seen,
011900* Hours-Diff summed across every employee/timesheet sharing
012000* that exact group.  Sized for 50 branches x 12 months x up
012100* to a few distinct salaries each, over a 2-year run.  Row
012150* layout.  Bhr-Key-Group lets the search paragraph compare
012160* year+month+branch+salary in one IF.
012200*
012300 01  WS-LEVEL1-TABLE.
012400     03  WS-L1-TABLE-COUNT   PIC 9(5)      COMP.
012410* 18/02/26 pjs - The COPY REPLACING that used to sit here only
012420*               swapped the 01-level header text from wspybhr,
012430*               leaving the copybook's 03-levels unshifted under
012440*               an OCCURS item with no subordinates.  WS-L1-ROW
012450*               is now carried inline, one level below the old
012460*               copybook's, so Bhr-Key-Group and its children
012470*               genuinely nest under the OCCURS row.
012480     03  WS-L1-ROW           OCCURS 4000 TIMES.
012490         05  Bhr-Key-Group.
012495             07  Bhr-Year        PIC 9(4).
012500             07  Bhr-Month       PIC 99.
012505             07  Bhr-Branch-No   PIC 9(9)        COMP.
012510             07  Bhr-Salary      PIC S9(11)V99   COMP-3.
012515         05  Bhr-Hours-Diff      PIC S9(9)V9(6)  COMP-3.
012520         05  FILLER              PIC X(4).
013100*
013200* Level 2 - one row per (year, month, branch) - this is what
013300* gets written to Result-Staging.  Res-Salary here is the sum
013400* of the DISTINCT salary values carried up from Level 1 - each
013500* differing salary in the branch/month is added once, not once
013550* per employee drawing it.
013600*
013700 01  WS-LEVEL2-TABLE.
013800     03  WS-L2-TABLE-COUNT   PIC 9(5)      COMP.
013900     03  WS-L2-ROW           OCCURS 600 TIMES.
014000         05  WS-L2-YR-MO.
014010             07  WS-L2-YEAR          PIC 9(4).
014020             07  WS-L2-MONTH         PIC 99.
014030         05  WS-L2-YR-MO-NUM REDEFINES WS-L2-YR-MO
014040                                 PIC 9(6).
014200         05  WS-L2-BRANCH        PIC 9(9)        COMP.
014300         05  WS-L2-HOURS         PIC S9(9)V9(6)  COMP-3.
014400         05  WS-L2-SALARY        PIC S9(13)V99   COMP-3.
014450         05  FILLER              PIC X(3).
014500*
014600 01  WS-SUBSCRIPTS.
014700     03  WS-L1-PTR           PIC 9(5)      COMP.
014800     03  WS-L1-SRCH          PIC 9(5)      COMP.
014900     03  WS-L2-PTR           PIC 9(5)      COMP.
015000     03  WS-L2-SRCH          PIC 9(5)      COMP.
015100     03  FILLER              PIC X(4).
015200*
015300 01  ERROR-MESSAGES.
015400     03  SY001       PIC X(36)
015500                     VALUE "SY001 Aborting run - see error above".
015600     03  PY930       PIC X(35) VALUE "PY930 Hours Staging open error   =".
015700     03  PY931       PIC X(35) VALUE "PY931 Result Staging open error  =".
015800     03  PY932       PIC X(35) VALUE "PY932 Level-1 table overflow      ".
015900*
016000 01  ERROR-CODE          PIC 999.
016100*
016200 LINKAGE SECTION.
016300****************
016400*
016500 COPY "Documents-ACAS-Nightly-3.3-copybooks-wscall.cob".
016600*
016700 COPY "Documents-ACAS-Nightly-3.3-copybooks-wspyparam1.cob".
016800*
016900 COPY "Documents-ACAS-Nightly-3.3-copybooks-wsnames.cob".
017000*
017100* Passed down by py950 - loaded by py951, read only here.
017200*
017300 01  WS-EMPLOYEE-TABLE.
017400     03  WS-EMP-TABLE-COUNT  PIC 9(5)      COMP.
017500     03  WS-EMP-TABLE-ROW    OCCURS 2000 TIMES
017600                             INDEXED BY WS-EMP-IDX.
017700         05  WSE-EMPLOYEE-NO     PIC 9(9)        COMP.
017800         05  WSE-BRANCH-NO       PIC 9(9)        COMP.
017900         05  WSE-SALARY          PIC S9(11)V99   COMP-3.
017950         05  FILLER              PIC X(3).
018000*
018100 PROCEDURE DIVISION USING WS-CALLING-DATA
018200                          PY-SALHR-PARAM-RECORD
018300                          FILE-DEFS
018400                          WS-EMPLOYEE-TABLE.
018500*
018600 AA000-MAIN SECTION.
018700*******************
018800*
018900     MOVE    ZERO        TO WS-TERM-CODE.
019000     PERFORM AA010-OPEN-FILES THRU AA010-EXIT.
019100     MOVE    ZERO        TO WS-L1-TABLE-COUNT WS-L2-TABLE-COUNT.
019200     PERFORM BB000-BUILD-LEVEL1 THRU BB000-EXIT.
019300     PERFORM CC000-BUILD-LEVEL2 THRU CC000-EXIT.
019400     PERFORM DD000-WRITE-RESULTS THRU DD000-EXIT.
019500     MOVE    WS-L2-TABLE-COUNT TO PARM-RESULT-GROUP-COUNT.
019600     CLOSE   HOURS-STAGING-FILE RESULT-STAGING-FILE.
019700     GOBACK  RETURNING WS-TERM-CODE.
019800*
019900 AA000-EXIT.  EXIT SECTION.
020000*
020100 AA010-OPEN-FILES SECTION.
020200*************************
020300*
020400     MOVE    SYSTEM-FILE-NAMES (4) TO WS-HRS-FILE-NAME.
020500     MOVE    SYSTEM-FILE-NAMES (6) TO WS-RES-FILE-NAME.
020600     OPEN    INPUT  HOURS-STAGING-FILE.
020700     IF      PY-HRS-STATUS NOT = "00"
020800             DISPLAY SY001
020900             DISPLAY PY930 PY-HRS-STATUS
021000             MOVE    30 TO WS-TERM-CODE
021100             GOBACK  RETURNING WS-TERM-CODE
021200     END-IF.
021300     OPEN    OUTPUT RESULT-STAGING-FILE.
021400     IF      PY-RES-STATUS NOT = "00"
021500             DISPLAY SY001
021600             DISPLAY PY931 PY-RES-STATUS
021700             MOVE    31 TO WS-TERM-CODE
021800             GOBACK  RETURNING WS-TERM-CODE
021900     END-IF.
022000*
022100 AA010-EXIT.  EXIT.
022200*
022300 BB000-BUILD-LEVEL1 SECTION.
022400*****************************
022500*
022600     READ    HOURS-STAGING-FILE
022700             AT END MOVE "Y" TO WS-HRS-EOF-SW
022800     END-READ.
022900     PERFORM BB010-PROCESS-ONE-ROW THRU BB010-EXIT
023000             UNTIL WS-HRS-EOF.
023100*
023200 BB000-EXIT.  EXIT SECTION.
023300*
023400 BB010-PROCESS-ONE-ROW.
023500*
023600     PERFORM BB020-LOOKUP-EMPLOYEE THRU BB020-EXIT.
023700     IF      WS-EMP-FOUND
023800             PERFORM BB030-ACCUM-LEVEL1 THRU BB030-EXIT
023900     ELSE
024000             ADD     1 TO PARM-TSH-UNMATCHED-COUNT
024100     END-IF.
024200     READ    HOURS-STAGING-FILE
024300             AT END MOVE "Y" TO WS-HRS-EOF-SW
024400     END-READ.
024500*
024600 BB010-EXIT.  EXIT.
024700*
024800 BB020-LOOKUP-EMPLOYEE SECTION.
024900*******************************
025000*
025100* Left-join on Employee-No only - no effective-dating against
025200* Efr-Join-Date/Efr-Resign-Date is done here.
025300*
025400     MOVE    "N"         TO WS-EMP-FOUND-SW.
025500     SET     WS-EMP-IDX  TO 1.
025600     PERFORM BB021-TEST-ONE-EMPLOYEE THRU BB021-EXIT
025700             UNTIL WS-EMP-IDX > WS-EMP-TABLE-COUNT
025800             OR    WS-EMP-FOUND.
025900*
026000 BB020-EXIT.  EXIT SECTION.
026100*
026200 BB021-TEST-ONE-EMPLOYEE.
026300*
026400     IF      WSE-EMPLOYEE-NO (WS-EMP-IDX) = HRS-EMPLOYEE-NO
026500             MOVE "Y" TO WS-EMP-FOUND-SW
026600     ELSE
026700             SET  WS-EMP-IDX UP BY 1
026800     END-IF.
026900*
027000 BB021-EXIT.  EXIT.
027100*
027200 BB030-ACCUM-LEVEL1 SECTION.
027300*****************************
027400*
027500     MOVE    "N"         TO WS-EMP-FOUND-SW.
027600     SET     WS-L1-SRCH  TO 1.
027700     PERFORM BB031-TEST-LEVEL1-ROW THRU BB031-EXIT
027800             UNTIL WS-L1-SRCH > WS-L1-TABLE-COUNT
027900             OR    WS-EMP-FOUND.
028000     IF      WS-EMP-FOUND
028100             ADD  HRS-HOURS-DIFF TO Bhr-Hours-Diff (WS-L1-SRCH)
028200     ELSE
028300             ADD  1 TO WS-L1-TABLE-COUNT
028400             IF   WS-L1-TABLE-COUNT > 4000
028500                  DISPLAY SY001
028600                  DISPLAY PY932
028700                  MOVE 32 TO WS-TERM-CODE
028800                  GOBACK RETURNING WS-TERM-CODE
028900             END-IF
029000             MOVE HRS-WORK-YR         TO Bhr-Year (WS-L1-TABLE-COUNT)
029100             MOVE HRS-WORK-MO         TO Bhr-Month (WS-L1-TABLE-COUNT)
029200             MOVE WSE-BRANCH-NO (WS-EMP-IDX)
029300                                      TO Bhr-Branch-No (WS-L1-TABLE-COUNT)
029400             MOVE WSE-SALARY (WS-EMP-IDX)
029500                                      TO Bhr-Salary (WS-L1-TABLE-COUNT)
029600             MOVE HRS-HOURS-DIFF
029620                  TO Bhr-Hours-Diff (WS-L1-TABLE-COUNT)
029700     END-IF.
029800*
029900 BB030-EXIT.  EXIT SECTION.
030000*
030100 BB031-TEST-LEVEL1-ROW.
030200*
030300     IF      Bhr-Year   (WS-L1-SRCH) = HRS-WORK-YR
030400             AND Bhr-Month  (WS-L1-SRCH) = HRS-WORK-MO
030500             AND Bhr-Branch-No (WS-L1-SRCH) = WSE-BRANCH-NO (WS-EMP-IDX)
030600             AND Bhr-Salary (WS-L1-SRCH) = WSE-SALARY (WS-EMP-IDX)
030700             MOVE "Y" TO WS-EMP-FOUND-SW
030800     ELSE
030900             ADD  1 TO WS-L1-SRCH
031000     END-IF.
031100*
031200 BB031-EXIT.  EXIT.
031300*
031400 CC000-BUILD-LEVEL2 SECTION.
031500*****************************
031600*
031700     PERFORM CC010-PROCESS-LEVEL1-ROW THRU CC010-EXIT
031800             VARYING WS-L1-PTR FROM 1 BY 1
031900             UNTIL   WS-L1-PTR > WS-L1-TABLE-COUNT.
032000*
032100 CC000-EXIT.  EXIT SECTION.
032200*
032300 CC010-PROCESS-LEVEL1-ROW.
032400*
032500     MOVE    "N"         TO WS-EMP-FOUND-SW.
032600     SET     WS-L2-SRCH  TO 1.
032700     PERFORM CC011-TEST-LEVEL2-ROW THRU CC011-EXIT
032800             UNTIL WS-L2-SRCH > WS-L2-TABLE-COUNT
032900             OR    WS-EMP-FOUND.
033000     IF      WS-EMP-FOUND
033100             ADD  Bhr-Hours-Diff  (WS-L1-PTR) TO WS-L2-HOURS  (WS-L2-SRCH)
033200             ADD  Bhr-Salary (WS-L1-PTR) TO WS-L2-SALARY (WS-L2-SRCH)
033300     ELSE
033400             ADD  1 TO WS-L2-TABLE-COUNT
033500             MOVE Bhr-Year   (WS-L1-PTR)
033520                  TO WS-L2-YEAR   (WS-L2-TABLE-COUNT)
033600             MOVE Bhr-Month  (WS-L1-PTR)
033620                  TO WS-L2-MONTH  (WS-L2-TABLE-COUNT)
033700             MOVE Bhr-Branch-No (WS-L1-PTR)
033720                  TO WS-L2-BRANCH (WS-L2-TABLE-COUNT)
033800             MOVE Bhr-Hours-Diff  (WS-L1-PTR)
033820                  TO WS-L2-HOURS  (WS-L2-TABLE-COUNT)
033900             MOVE Bhr-Salary (WS-L1-PTR)
033920                  TO WS-L2-SALARY (WS-L2-TABLE-COUNT)
034000     END-IF.
034100*
034200 CC010-EXIT.  EXIT.
034300*
034400 CC011-TEST-LEVEL2-ROW.
034500*
034600     IF      WS-L2-YEAR   (WS-L2-SRCH) = Bhr-Year   (WS-L1-PTR)
034700             AND WS-L2-MONTH  (WS-L2-SRCH) = Bhr-Month  (WS-L1-PTR)
034800             AND WS-L2-BRANCH (WS-L2-SRCH) = Bhr-Branch-No (WS-L1-PTR)
034900             MOVE "Y" TO WS-EMP-FOUND-SW
035000     ELSE
035100             ADD  1 TO WS-L2-SRCH
035200     END-IF.
035300*
035400 CC011-EXIT.  EXIT.
035500*
035600 DD000-WRITE-RESULTS SECTION.
035700******************************
035800*
035900     PERFORM DD010-WRITE-ONE-ROW THRU DD010-EXIT
036000             VARYING WS-L2-PTR FROM 1 BY 1
036100             UNTIL   WS-L2-PTR > WS-L2-TABLE-COUNT.
036200*
036300 DD000-EXIT.  EXIT SECTION.
036400*
036500 DD010-WRITE-ONE-ROW.
036600*
036700     MOVE    WS-L2-YEAR   (WS-L2-PTR) TO RES-YEAR.
036800     MOVE    WS-L2-MONTH  (WS-L2-PTR) TO RES-MONTH.
036900     MOVE    WS-L2-BRANCH (WS-L2-PTR) TO RES-BRANCH-NO.
037000     MOVE    WS-L2-HOURS  (WS-L2-PTR) TO RES-HOURS-DIFF.
037100     MOVE    WS-L2-SALARY (WS-L2-PTR) TO RES-SALARY.
037200     IF      WS-L2-HOURS (WS-L2-PTR) = ZERO
037300             MOVE ZERO TO RES-SALARY-PER-HOUR
037400     ELSE
037500             COMPUTE RES-SALARY-PER-HOUR ROUNDED =
037600                     RES-SALARY / RES-HOURS-DIFF
037700     END-IF.
037800     WRITE   PY-BRANCH-RATE-RECORD.
037900*
038000 DD010-EXIT.  EXIT.
038100*
