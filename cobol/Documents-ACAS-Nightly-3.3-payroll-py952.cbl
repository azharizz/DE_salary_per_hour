000100******************************************************************
000200*                                                                *
000300*                Branch Salary-Per-Hour Batch                   *
000400*           Impute Missing Times, Compute Hours Worked           *
000500*                                                                *
000600******************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*===============================
001000*
001100 PROGRAM-ID.         PY952.
001200 AUTHOR.             P J SHARPLES.
001300 INSTALLATION.       APPLEWOOD COMPUTERS - PAYROLL.
001400 DATE-WRITTEN.       03/02/1986.
001500 DATE-COMPILED.      03/02/1986.
001600 SECURITY.           COPYRIGHT (C) 1986-2026 & LATER, VINCENT
001700                     BRYAN COEN.  DISTRIBUTED UNDER THE GNU
001800                     GENERAL PUBLIC LICENSE.  SEE THE FILE
001900                     COPYING FOR DETAILS.
002000*
002100*    Remarks.          Branch Salary-Per-Hour nightly batch,
002200*                      step 2 of 4.  Reads Clean-Staging (the
002300*                      de-duped Timesheets py951 wrote), fills
002400*                      in any still-missing Check-In/Check-Out
002500*                      by rule, corrects the Check-Out time on
002600*                      overnight shifts, computes the hours
002700*                      worked on each row and writes the result
002800*                      to Hours-Staging for py953.
002900*
003000*    Version.          See Prog-Name in WS.
003100*
003200*    Called Modules.   None.
003300*
003400*    Files used :      CLNTSH (in, from py951), HRSTSH (out, to
003500*                      py953).
003600*
003700*    Error messages used.
003800*                      SY001, PY920-PY922.
003900*
004000* Changes:
004100* 03/02/86 vbc -        Taken from vacprint for its date work
004200*                      areas, stripped of the Report Writer
004300*                      Vacation print and of the vacation
004400*                      accrual logic entirely - this step reads,
004500*                      corrects and writes, it prints nothing.
004600* 10/02/86 vbc -    .01 Tim-Hh widened to PIC 99 so a Check-Out
004700*                      imputed into the next day (32:00:00 etc)
004800*                      stores without truncation.
004900* 14/12/98 vbc -    .02 Y2K - Hrs-Work-Yr widened to PIC 9(4),
005000*                      all date compares now safe past 1999.
005100* 05/02/26 pjs - 1.0.00 Rebuilt as PY952, second step of the
005200*                      Branch Salary-Per-Hour nightly batch.
005300*                      Vacation balance and print code gone -
005400*                      this step does TIME-IMPUTE and HOURS-CALC
005500*                      only.
005600* 09/02/26 pjs -    .01 Added the "both times missing" case -
005700*                      Check-In still gets imputed to 09:00:00
005800*                      but the row is written with zero hours,
005900*                      it is never skipped.
006000* 13/02/26 pjs -    .02 Overnight Check-Out bump (add 24h) now
006100*                      strictly Check-In > Check-Out, equal
006200*                      times are left alone and yield 0 hours.
006300*
006400******************************************************************
006500*
006600*    Copyright Notice.
006700*
006800* These files and programs are part of the Applewood Computers
006900* Accounting System and are copyright (c) Vincent B Coen,
007000* 1976-2026 and later.  Distributed under the GNU General
007100* Public License v3 and later.  See the file COPYING.
007200*
007300******************************************************************
007400*
007500 ENVIRONMENT             DIVISION.
007600*===============================
007700*
007800 CONFIGURATION           SECTION.
007900 SPECIAL-NAMES.
008000     C01 IS TOP-OF-FORM.
008100*
008200 INPUT-OUTPUT            SECTION.
008300 FILE-CONTROL.
008400*
008500     SELECT  CLEAN-STAGING-FILE ASSIGN      WS-CLN-FILE-NAME
008600                                 ORGANIZATION LINE SEQUENTIAL
008700                                 STATUS      PY-CLN-STATUS.
008800*
008900     SELECT  HOURS-STAGING-FILE ASSIGN      WS-HRS-FILE-NAME
009000                                 ORGANIZATION LINE SEQUENTIAL
009100                                 STATUS      PY-HRS-STATUS.
009200*
009300 DATA                    DIVISION.
009400*===============================
009500*
009600 FILE SECTION.
009700*
009800 FD  CLEAN-STAGING-FILE.
009900*
010000     COPY "Documents-ACAS-Nightly-3.3-copybooks-wspytsh.cob".
010100*
010200 FD  HOURS-STAGING-FILE.
010300*
010400     COPY "Documents-ACAS-Nightly-3.3-copybooks-wspyhrs.cob".
010500*
010600 WORKING-STORAGE SECTION.
010700*----------------------
010800 77  PROG-NAME           PIC X(15) VALUE "PY952 (1.0.02)".
010900*
011000 01  WS-DATA.
011100     03  WS-REPLY            PIC X.
011200     03  PY-CLN-STATUS       PIC XX.
011300     03  PY-HRS-STATUS       PIC XX.
011400     03  WS-CLN-FILE-NAME    PIC X(80).
011500     03  WS-HRS-FILE-NAME    PIC X(80).
011600     03  WS-CLN-EOF-SW       PIC X       VALUE "N".
011700         88  WS-CLN-EOF          VALUE "Y".
011750     03  FILLER              PIC X(4).
011800*
011900 COPY "Documents-ACAS-Nightly-3.3-copybooks-wspytim.cob".
012000*
012100* Check-In and Check-Out are parsed to seconds independently in
012200* BB040, so a second copy of the parsing row is brought in for
012300* Check-Out, renamed field for field on the way in so it does
012400* not clash with the Check-In copy above.
012500*
012600 COPY "Documents-ACAS-Nightly-3.3-copybooks-wspytim.cob"
012700      REPLACING ==PY-Time-Work-Row==  BY ==PY-Time-Out-Row==
012800                ==Tim-Check-Str==     BY ==Tim-Out-Check-Str==
012900                ==Tim-Check-Parts==   BY ==Tim-Out-Check-Parts==
013000                ==Tim-Hh==            BY ==Tim-Out-Hh==
013100                ==Tim-Mm==            BY ==Tim-Out-Mm==
013200                ==Tim-Ss==            BY ==Tim-Out-Ss==
013300                ==Tim-Total-Seconds== BY ==Tim-Out-Total-Seconds==.
013400*
013500 01  WS-SECONDS-DATA.
013600     03  WS-CHECKIN-SECONDS  PIC S9(7)      COMP.
013700     03  WS-CHECKOUT-SECONDS PIC S9(7)      COMP.
013800     03  FILLER              PIC X(4).
013900*
014000 01  ERROR-MESSAGES.
014100     03  SY001       PIC X(36)
014200                     VALUE "SY001 Aborting run - see error above".
014300     03  PY920       PIC X(35) VALUE "PY920 Clean Staging open error   =".
014400     03  PY921       PIC X(35) VALUE "PY921 Hours Staging open error   =".
014450     03  FILLER      PIC X(11).
014500*
014600 01  ERROR-CODE          PIC 999.
014700*
014800 LINKAGE SECTION.
014900****************
015000*
015100 COPY "Documents-ACAS-Nightly-3.3-copybooks-wscall.cob".
015200*
015300 COPY "Documents-ACAS-Nightly-3.3-copybooks-wspyparam1.cob".
015400*
015500 COPY "Documents-ACAS-Nightly-3.3-copybooks-wsnames.cob".
015600*
015700 PROCEDURE DIVISION USING WS-CALLING-DATA
015800                          PY-SALHR-PARAM-RECORD
015900                          FILE-DEFS.
016000*
016100 AA000-MAIN SECTION.
016200*******************
016300*
016400     MOVE    ZERO        TO WS-TERM-CODE.
016500     PERFORM AA010-OPEN-FILES THRU AA010-EXIT.
016600     READ    CLEAN-STAGING-FILE
016700             AT END MOVE "Y" TO WS-CLN-EOF-SW
016800     END-READ.
016900     PERFORM AA020-PROCESS-ONE-ROW THRU AA020-EXIT
017000             UNTIL WS-CLN-EOF.
017100     CLOSE   CLEAN-STAGING-FILE HOURS-STAGING-FILE.
017200     GOBACK  RETURNING WS-TERM-CODE.
017300*
017400 AA000-EXIT.  EXIT SECTION.
017500*
017600 AA010-OPEN-FILES SECTION.
017700*************************
017800*
017900     MOVE    SYSTEM-FILE-NAMES (3) TO WS-CLN-FILE-NAME.
018000     MOVE    SYSTEM-FILE-NAMES (4) TO WS-HRS-FILE-NAME.
018100     OPEN    INPUT  CLEAN-STAGING-FILE.
018200     IF      PY-CLN-STATUS NOT = "00"
018300             DISPLAY SY001
018400             DISPLAY PY920 PY-CLN-STATUS
018500             MOVE    20 TO WS-TERM-CODE
018600             GOBACK  RETURNING WS-TERM-CODE
018700     END-IF.
018800     OPEN    OUTPUT HOURS-STAGING-FILE.
018900     IF      PY-HRS-STATUS NOT = "00"
019000             DISPLAY SY001
019100             DISPLAY PY921 PY-HRS-STATUS
019200             MOVE    21 TO WS-TERM-CODE
019300             GOBACK  RETURNING WS-TERM-CODE
019400     END-IF.
019500*
019600 AA010-EXIT.  EXIT.
019700*
019800 AA020-PROCESS-ONE-ROW.
019900*
020000     PERFORM BB010-IMPUTE-CHECKOUT THRU BB010-EXIT.
020100     PERFORM BB020-IMPUTE-CHECKIN  THRU BB020-EXIT.
020200     PERFORM BB030-ADJUST-OVERNIGHT THRU BB030-EXIT.
020300     PERFORM BB040-COMPUTE-HOURS   THRU BB040-EXIT.
020400     MOVE    TSH-TIMESHEET-NO TO HRS-TIMESHEET-NO.
020500     MOVE    TSH-EMPLOYEE-NO  TO HRS-EMPLOYEE-NO.
020600     MOVE    TSH-WORK-DATE    TO HRS-WORK-DATE.
020700     WRITE   PY-HOURS-RECORD.
020800     READ    CLEAN-STAGING-FILE
020900             AT END MOVE "Y" TO WS-CLN-EOF-SW
021000     END-READ.
021100*
021200 AA020-EXIT.  EXIT.
021300*
021400 BB010-IMPUTE-CHECKOUT SECTION.
021500*******************************
021600*
021700* Missing Check-Out only - Check-In <= 12:00:00 noon fills same
021800* day at 18:00:00, otherwise next day at 08:00 (stored as
021900* 32:00:00, a duration past midnight, not a clock time).  If
022000* Check-In is also missing, Check-Out is left blank here - it
022100* is picked up again by BB040 as a zero-hours row.
022200*
022300     IF      TSH-CHECK-OUT NOT = SPACES
022400             GO TO BB010-EXIT
022500     END-IF.
022600     IF      TSH-CHECK-IN = SPACES
022700             GO TO BB010-EXIT
022800     END-IF.
022900     IF      TSH-CHECK-IN <= "12:00:00"
023000             MOVE "18:00:00" TO TSH-CHECK-OUT
023100     ELSE
023200             MOVE "32:00:00" TO TSH-CHECK-OUT
023300     END-IF.
023400*
023500 BB010-EXIT.  EXIT SECTION.
023600*
023700 BB020-IMPUTE-CHECKIN SECTION.
023800******************************
023900*
024000* Missing Check-In, evaluated after BB010 has had its turn at
024100* Check-Out.  Check-Out <= 09:00:00 fills Check-In at midnight,
024200* otherwise at 09:00:00 - including when Check-Out is STILL
024300* blank (both times were originally missing), which must take
024400* the 09:00:00 branch, not the midnight one.
024500*
024600     IF      TSH-CHECK-IN NOT = SPACES
024700             GO TO BB020-EXIT
024800     END-IF.
024900     IF      TSH-CHECK-OUT NOT = SPACES
025000             AND TSH-CHECK-OUT <= "09:00:00"
025100             MOVE "00:00:00" TO TSH-CHECK-IN
025200     ELSE
025300             MOVE "09:00:00" TO TSH-CHECK-IN
025400     END-IF.
025500*
025600 BB020-EXIT.  EXIT SECTION.
025700*
025800 BB030-ADJUST-OVERNIGHT SECTION.
025900*******************************
026000*
026100* HOURS-CALC overnight rule - Check-In strictly greater than
026200* Check-Out means the shift crossed midnight and Check-Out is
026300* bumped on by 24 hours before the hours subtraction in BB040.
026400* Equal times are left alone and give zero hours.  A
026500* still-blank Check-Out (both times were missing) is left for
026600* BB040 to treat as a zero-hours row.
026700*
026800     IF      TSH-CHECK-OUT = SPACES
026900             GO TO BB030-EXIT
027000     END-IF.
027100     IF      TSH-CHECK-IN > TSH-CHECK-OUT
027200             MOVE TSH-CHECK-OUT TO TIM-CHECK-STR
027300             COMPUTE TIM-HH = TIM-HH + 24
027400             MOVE TIM-CHECK-STR TO TSH-CHECK-OUT
027500     END-IF.
027600*
027700 BB030-EXIT.  EXIT SECTION.
027800*
027900 BB040-COMPUTE-HOURS SECTION.
028000*****************************
028100*
028200* Hours = (Check-Out seconds - Check-In seconds) / 3600, kept
028300* to 6 decimal places.  A still-blank Check-Out means both
028400* times were originally missing - this row is given zero
028500* hours rather than being dropped.
028600*
028700     IF      TSH-CHECK-OUT = SPACES
028800             MOVE ZERO TO HRS-HOURS-DIFF
028900             GO TO BB040-EXIT
029000     END-IF.
029100     MOVE    TSH-CHECK-IN  TO TIM-CHECK-STR.
029200     COMPUTE WS-CHECKIN-SECONDS  = (TIM-HH * 3600) +
029220             (TIM-MM * 60) + TIM-SS.
029300     MOVE    TSH-CHECK-OUT TO TIM-OUT-CHECK-STR.
029400     COMPUTE WS-CHECKOUT-SECONDS = (TIM-OUT-HH * 3600)
029500                                 + (TIM-OUT-MM * 60) + TIM-OUT-SS.
029600     COMPUTE HRS-HOURS-DIFF ROUNDED =
029700             (WS-CHECKOUT-SECONDS - WS-CHECKIN-SECONDS) / 3600.
029800*
029900 BB040-EXIT.  EXIT SECTION.
030000*
