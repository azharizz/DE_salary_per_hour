000100********************************************
000200*                                          *
000300*  Working-Storage Time Work Area For      *
000400*   TIME-IMPUTE and HOURS-CALC (py952)     *
000500*   (was the California tax table, this    *
000600*    module has nothing to do with tax)    *
000700********************************************
000800* Row is 8 bytes padded to 13 by filler.
000900*
001000* 30/10/25 vbc - Created (original California Tax record).
001100* 08/02/26 pjs - Replaced with a scratch area for parsing a
001200*               hh:mm:ss check-in/check-out string into hours,
001300*               minutes and seconds so py952 can do the overnight
001400*               and missing-time arithmetic in seconds - hours
001500*               worked is always seconds worked over 3600.
001600*
001700 01  PY-Time-Work-Row.
001800     03  Tim-Check-Str          pic x(8).
001900     03  Tim-Check-Parts redefines Tim-Check-Str.
002000         05  Tim-Hh             pic 99.
002100         05  filler             pic x.
002200         05  Tim-Mm             pic 99.
002300         05  filler             pic x.
002400         05  Tim-Ss             pic 99.
002500     03  Tim-Total-Seconds      pic s9(7)   comp.
002600     03  filler                 pic x(5).
002700*
