000100********************************************
000200*                                          *
000300*  Record Definition For Branch Sal/Hr     *
000400*   Run-Control Parameter File             *
000500*     Uses RRN = 1                         *
000600********************************************
000700* File size 30 bytes padded to 40 by filler.
000800*
000900* 13/10/25 vbc - Created (original full Py Param1/Param2 record).
001000* 05/02/26 pjs - Stripped right down.  This nightly batch needs
001100*               none of the company-address/check-printing/tax-ID
001200*               block the old PY-Param1-Record carried - that went
001300*               with the deductions/history/tax copybooks it was
001400*               only used by.  Kept: the run date, the freshness-
001500*               filter switch and cutoff (defaults OFF, run date
001600*               minus one day, so the full file is processed
001700*               unless operations turns it on) and a handful of
001800*               progress counters for the end-of-job DISPLAY lines.
001900* 10/02/26 pjs - Parm-Tsh-Unmatched-Count added (MERGE drops
002000*               timesheets with no matching employee, py953 counts
002100*               them for the run log).
002200*
002300 01  PY-SalHr-Param-Record.
002400*    Parm-Run-Date is ccyymmdd, set by py950 at start of run.
002500     03  Parm-Run-Date               pic 9(8)   comp.
002600*    Parm-Extract-Filter-Sw - Y applies the "timesheet date after
002700*    run date minus 1 day" freshness filter, N (the default)
002800*    processes the full timesheet file.
002900     03  Parm-Extract-Filter-Sw      pic x.
003000         88  Parm-Filter-On              value "Y".
003100         88  Parm-Filter-Off              value "N".
003200     03  Parm-Extract-Cutoff-Date    pic 9(8)   comp.
003300     03  Parm-Emp-Read-Count         pic 9(7)   comp.
003400     03  Parm-Tsh-Read-Count         pic 9(7)   comp.
003500     03  Parm-Tsh-Dedup-Count        pic 9(7)   comp.
003600     03  Parm-Tsh-Unmatched-Count    pic 9(7)   comp.
003700     03  Parm-Result-Group-Count     pic 9(7)   comp.
003800     03  filler                      pic x(9).
003900*
