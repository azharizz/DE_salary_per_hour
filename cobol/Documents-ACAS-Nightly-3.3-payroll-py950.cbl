000100******************************************************************
000200*                                                                *
000300*                Branch Salary-Per-Hour Batch                   *
000400*                      Nightly Run Control                      *
000500*          Chains py951 through py954 in sequence and           *
000600*           aborts the run on the first bad Term-Code           *
000700*                                                                *
000800******************************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*===============================
001200*
001300 PROGRAM-ID.         PY950.
001400 AUTHOR.             P J SHARPLES.
001500 INSTALLATION.       APPLEWOOD COMPUTERS - PAYROLL.
001600 DATE-WRITTEN.       04/02/1986.
001700 DATE-COMPILED.      04/02/1986.
001800 SECURITY.           COPYRIGHT (C) 1986-2026 & LATER, VINCENT
001900                     BRYAN COEN.  DISTRIBUTED UNDER THE GNU
002000                     GENERAL PUBLIC LICENSE.  SEE THE FILE
002100                     COPYING FOR DETAILS.
002200*
002300*    Remarks.          Branch Salary-Per-Hour nightly batch,
002400*                      run control program.  Reads the run
002500*                      parameters, sets up File-Defs and
002600*                      WS-Calling-Data, then calls py951
002700*                      (EXTRACT/DEDUPE), py952 (TIME-IMPUTE/
002800*                      HOURS-CALC), py953 (MERGE/AGGREGATE) and
002900*                      py954 (LOAD) in that order.  Any step
003000*                      returning a non-zero WS-Term-Code aborts
003100*                      the whole run - the staging-then-merge
003200*                      design in py954 means a prior bad step
003300*                      cannot corrupt RESULT-MAIN.
003400*
003500*    Version.          See Prog-Name in WS.
003600*
003700*    Called Modules.   py951. py952. py953. py954.
003800*
003900*    Files used :      None directly - File-Defs passed down
004000*                      to the called steps.
004100*
004200*    Error messages used.
004300*                      SY001, PY900, PY901.
004400*
004500* Changes:
004600* 04/02/86 vbc -        Taken from py000 (Payroll Start of Day)
004700*                       and cut down to a plain batch driver -
004800*                       no terminal, no operator date entry.
004900* 11/02/86 vbc -    .01 Added WS-Term-Code abort check between
004950*                       each chained step.
004960* 14/12/98 vbc -    .02 Y2K - WS-Today-Date widened to CC/YY, all
004970*                       4-digit year compares in called steps now
004980*                       safe past 1999.
005000*
005100* 16/04/24 vbc          Copyright notice update superseding all
005200*                       previous notices.
005300* 03/02/26 pjs - 1.0.00 Rebuilt as PY950, first of the Branch
005400*                       Salary-Per-Hour nightly batch (py950-
005500*                       py954).  Screen/menu code, maps01 and
005600*                       maps04 calls all removed - this run has
005700*                       no terminal attached overnight.
005800* 09/02/26 pjs -    .01 Run date now comes from Parm-Run-Date
005900*                       (CURRENT-DATE at start of run) rather
006000*                       than an operator ACCEPT.
006100* 18/02/26 pjs -    .02 Abort message widened to show which
006200*                       step (WS-Called) failed.
006300*
006400******************************************************************
006500*
006600*    Copyright Notice.
006700*
006800* These files and programs are part of the Applewood Computers
006900* Accounting System and are copyright (c) Vincent B Coen,
007000* 1976-2026 and later.  Distributed under the GNU General
007100* Public License v3 and later.  See the file COPYING.
007200*
007300******************************************************************
007400*
007500 ENVIRONMENT             DIVISION.
007600*===============================
007700*
007800 CONFIGURATION           SECTION.
007900 SPECIAL-NAMES.
008000     C01 IS TOP-OF-FORM.
008100*
008200 INPUT-OUTPUT            SECTION.
008300 FILE-CONTROL.
008400*
008500 DATA                    DIVISION.
008600 FILE SECTION.
008700*
008800 WORKING-STORAGE SECTION.
008900*----------------------
009000 77  PROG-NAME           PIC X(15) VALUE "PY950 (1.0.02)".
009100*
009200 01  WS-DATA.
009300     03  WS-REPLY            PIC X.
009400     03  WS-TODAY-DATE.
009500         05  WS-TD-CC        PIC 99.
009600         05  WS-TD-YY        PIC 99.
009700         05  WS-TD-MM        PIC 99.
009800         05  WS-TD-DD        PIC 99.
009850     03  WS-TODAY-DATE-NUM   REDEFINES WS-TODAY-DATE
009860                             PIC 9(8).
009900     03  WS-RUN-STEP-NO      PIC 9       COMP.
010000*
010050*    WS-CALL-TABLE gives the four step names a table view, should
010060*    a later pjs change want to loop the CALLs by step number
010070*    instead of naming each one out - not used yet.
010100 01  WS-CALL-NAMES.
010200     03  WS-CALL-PY951       PIC X(8)  VALUE "PY951".
010300     03  WS-CALL-PY952       PIC X(8)  VALUE "PY952".
010400     03  WS-CALL-PY953       PIC X(8)  VALUE "PY953".
010500     03  WS-CALL-PY954       PIC X(8)  VALUE "PY954".
010600     03  FILLER              PIC X(8).
010650 01  WS-CALL-TABLE REDEFINES WS-CALL-NAMES.
010660     03  WS-CALL-ENTRY       PIC X(8) OCCURS 5 TIMES.
010700*
010750*    The employee master table is owned by this driver and
010760*    passed by reference down the chain - py951 loads it
010770*    (EXTRACT), py953 reads it (MERGE).  py952 does not need it
010780*    so it is left off that CALL's USING list.
010790 01  WS-EMPLOYEE-TABLE.
010800     03  WS-EMP-TABLE-COUNT  PIC 9(5)      COMP.
010810     03  WS-EMP-TABLE-ROW    OCCURS 2000 TIMES
010820                             INDEXED BY WS-EMP-IDX.
010830         05  WSE-EMPLOYEE-NO     PIC 9(9)        COMP.
010840         05  WSE-BRANCH-NO       PIC 9(9)        COMP.
010850         05  WSE-SALARY          PIC S9(11)V99   COMP-3.
010855         05  FILLER              PIC X(3).
010860*
010870 COPY "Documents-ACAS-Nightly-3.3-copybooks-wsnames.cob".
010900 COPY "Documents-ACAS-Nightly-3.3-copybooks-wscall.cob".
011000 COPY "Documents-ACAS-Nightly-3.3-copybooks-wspyparam1.cob".
011100*
011200 01  ERROR-MESSAGES.
011300     03  SY001       PIC X(36)
011400                     VALUE "SY001 Aborting run - see error above".
011500     03  PY900       PIC X(30) VALUE "PY900 Step failed, Term-Code =".
011600     03  PY901       PIC X(28) VALUE "PY901 Run aborted at step -".
011650*
011660 01  ERROR-CODE          PIC 999.
011700*
011800 PROCEDURE DIVISION.
011900*=================
012000*
012100 AA000-MAIN SECTION.
012200*******************
012300*
012400     MOVE    ZERO        TO WS-TERM-CODE.
012500     MOVE    ZERO        TO WS-RUN-STEP-NO.
012600     ACCEPT  WS-TODAY-DATE FROM DATE.
012700     MOVE    WS-TODAY-DATE-NUM TO PARM-RUN-DATE.
013100     MOVE    "N"         TO PARM-EXTRACT-FILTER-SW.
013200     MOVE    ZERO        TO PARM-EXTRACT-CUTOFF-DATE
013300                            PARM-EMP-READ-COUNT
013400                            PARM-TSH-READ-COUNT
013500                            PARM-TSH-DEDUP-COUNT
013600                            PARM-TSH-UNMATCHED-COUNT
013700                            PARM-RESULT-GROUP-COUNT.
013800*
013850     DISPLAY "PY950 Run date = " WS-TODAY-DATE-NUM.
013900     DISPLAY "PY950 Branch Salary-Per-Hour Batch - Starting".
014000*
014100     MOVE    SPACES      TO WS-CALLER.
014200     MOVE    WS-CALL-PY951 TO WS-CALLED.
014300     CALL    WS-CALL-PY951 USING WS-CALLING-DATA
014400                                 PY-SALHR-PARAM-RECORD
014500                                 FILE-DEFS
014550                                 WS-EMPLOYEE-TABLE.
014600     PERFORM AA900-CHECK-TERM-CODE.
014700*
014800     MOVE    WS-CALL-PY952 TO WS-CALLED.
014900     CALL    WS-CALL-PY952 USING WS-CALLING-DATA
015000                                 PY-SALHR-PARAM-RECORD
015100                                 FILE-DEFS.
015200     PERFORM AA900-CHECK-TERM-CODE.
015300*
015400     MOVE    WS-CALL-PY953 TO WS-CALLED.
015500     CALL    WS-CALL-PY953 USING WS-CALLING-DATA
015600                                 PY-SALHR-PARAM-RECORD
015700                                 FILE-DEFS
015750                                 WS-EMPLOYEE-TABLE.
015800     PERFORM AA900-CHECK-TERM-CODE.
015900*
016000     MOVE    WS-CALL-PY954 TO WS-CALLED.
016100     CALL    WS-CALL-PY954 USING WS-CALLING-DATA
016200                                 PY-SALHR-PARAM-RECORD
016300                                 FILE-DEFS.
016400     PERFORM AA900-CHECK-TERM-CODE.
016500*
016600     DISPLAY "PY950 Employees read       = " PARM-EMP-READ-COUNT.
016700     DISPLAY "PY950 Timesheets read      = " PARM-TSH-READ-COUNT.
016800     DISPLAY "PY950 Timesheets dropped   = " PARM-TSH-DEDUP-COUNT.
016900     DISPLAY "PY950 Timesheets unmatched = " PARM-TSH-UNMATCHED-COUNT.
017000     DISPLAY "PY950 Result groups loaded = " PARM-RESULT-GROUP-COUNT.
017100     DISPLAY "PY950 Branch Salary-Per-Hour Batch - Completed".
017200     GOBACK.
017300*
017400 AA000-EXIT.  EXIT SECTION.
017500*
017600 AA900-CHECK-TERM-CODE SECTION.
017700***************************
017800*
017900     IF      WS-TERM-CODE NOT = ZERO
018000             DISPLAY SY001
018100             DISPLAY PY900 WS-TERM-CODE
018200             DISPLAY PY901 WS-CALLED
018300             MOVE    WS-TERM-CODE TO ERROR-CODE
018400             GOBACK RETURNING WS-TERM-CODE
018500     END-IF.
018600*
018700 AA900-EXIT.  EXIT SECTION.
018800*
